000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLDE001.
000300 AUTHOR.        D R KOWALCZYK.
000400 INSTALLATION.  WALMART LABS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM IS THE PROPERTY OF WALMART LABS AND
000800     IS NOT TO BE DUPLICATED WITHOUT WRITTEN PERMISSION.
000900*****************************************************************
001000*                                                               *
001100* ZLDE001 - LEAD ENRICHMENT BATCH - JOB DRIVER                 *
001200*                                                               *
001300* Runs the four worker programs of the nightly lead-enrichment *
001400* batch in sequence, passing them the shared run tables in     *
001500* Source-ZLDETBLC.cpy by reference:                             *
001600*                                                               *
001700*     ZLDE002 - build the account index and the alias map      *
001800*     ZLDE003 - load the lead upload and assign dedupe groups  *
001900*     ZLDE004 - classify every lead and write the three        *
002000*               output files                                   *
002100*     ZLDE005 - print the end-of-job summary                   *
002200*                                                               *
002300* UPSI-0 ON selects subdomain collapse off for this run (the   *
002400* operator sets this from the JCL EXEC PARM); UPSI-1 ON turns  *
002500* off matching an unmatched personal-domain lead to NOMATCH     *
002600* instead of NOMATCH-PERSONAL.  Both default OFF, i.e. the      *
002700* switches are normally ON STATUS off meaning "use the spec     *
002800* default".                                                     *
002900*                                                               *
003000* Date       UserID   Description                              *
003100* ---------- -------- ---------------------------------------- *
003200* 04/11/89   DRK      Original driver - CR-0118.                *
003300* 05/02/89   DRK      Added UPSI-1 personal-domain switch -     *
003400*                     CR-0129.                                  *
003500* 02/27/91   DRK      UPSI-0 now drives LDE-OPT-COLLAPSE-SUBDOM  *
003600*                     instead of a compile-time constant -       *
003700*                     CR-0203.                                  *
003800* 09/02/94   DRK      Added the dedupe CALL to ZLDE003 ahead of  *
003900*                     ZLDE004 - CR-0311.                         *
004000* 11/30/98   RMH      Y2K REVIEW - LDE-RUN-DATE-CCYYMMDD is      *
004100*                     already 4-digit century; ACCEPT FROM DATE  *
004200*                     below replaced with ACCEPT FROM DATE       *
004300*                     YYYYMMDD - CR-0477.                        *
004400* 06/16/03   PTN      Banner now reports elapsed leads/sec -     *
004500*                     CR-0644.                                   *
004600* 03/09/06   PTN      Dropped the unused LDE1-DOMAIN-PUNCT CLASS *
004700*                     condition out of SPECIAL-NAMES - this      *
004800*                     driver has no domain/email logic of its    *
004900*                     own to test it against; the real           *
005000*                     punctuation sweep lives in ZLDENRMC -      *
005100*                     CR-0714.                                   *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-370.
005600 OBJECT-COMPUTER.   IBM-370.
005700 SPECIAL-NAMES.
005800     C01            IS TOP-OF-FORM
005900     UPSI-0 ON STATUS         IS LDE1-SW-NO-COLLAPSE
006000            OFF STATUS        IS LDE1-SW-DO-COLLAPSE
006100     UPSI-1 ON STATUS         IS LDE1-SW-PERSONAL-OFF
006200            OFF STATUS        IS LDE1-SW-PERSONAL-ON.
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* DEFINE LOCAL VARIABLES                                        *
006700*****************************************************************
006800 01  LDE1-SUBPGM-NAMES.
006900     05  LDE1-PGM-ZLDE002       PIC X(08) VALUE 'ZLDE002 '.
007000     05  LDE1-PGM-ZLDE003       PIC X(08) VALUE 'ZLDE003 '.
007100     05  LDE1-PGM-ZLDE004       PIC X(08) VALUE 'ZLDE004 '.
007200     05  LDE1-PGM-ZLDE005       PIC X(08) VALUE 'ZLDE005 '.
007300
007400 01  LDE1-SUBPGM-RC-WORK        PIC 9(04) COMP VALUE ZEROES.
007500 01  LDE1-SUBPGM-RC-ALT REDEFINES LDE1-SUBPGM-RC-WORK.
007600     05  LDE1-SUBPGM-RC-HI      PIC 9(02) COMP.
007700     05  LDE1-SUBPGM-RC-LO      PIC 9(02) COMP.
007800
007900 01  LDE1-TIMESTAMP-WORK        PIC 9(06) VALUE ZEROES.
008000 01  LDE1-TIMESTAMP-PARTS REDEFINES LDE1-TIMESTAMP-WORK.
008100     05  LDE1-TIME-HH           PIC 9(02).
008200     05  LDE1-TIME-MM           PIC 9(02).
008300     05  LDE1-TIME-SS           PIC 9(02).
008400
008500 01  LDE1-BANNER-LINE-WORK      PIC X(60) VALUE SPACES.
008600 01  LDE1-BANNER-LINE-HALVES REDEFINES LDE1-BANNER-LINE-WORK.
008700     05  LDE1-BANNER-LEFT       PIC X(30).
008800     05  LDE1-BANNER-RIGHT      PIC X(30).
008900
009000 01  LDE1-JOB-START-MSG.
009100     05  FILLER                 PIC X(22) VALUE
009200         'ZLDE001 - JOB STARTED '.
009300     05  LDE1-JOB-START-DATE    PIC 9(08).
009400     05  FILLER                 PIC X(01) VALUE SPACE.
009500     05  LDE1-JOB-START-TIME    PIC 9(06).
009600
009700 01  LDE1-JOB-END-MSG.
009800     05  FILLER                 PIC X(20) VALUE
009900         'ZLDE001 - JOB ENDED '.
010000     05  LDE1-JOB-END-DATE      PIC 9(08).
010100     05  FILLER                 PIC X(01) VALUE SPACE.
010200     05  LDE1-JOB-END-TIME      PIC 9(06).
010300
010400 01  LDE1-STEP-RC-MSG.
010500     05  FILLER                 PIC X(08) VALUE 'ZLDE001 '.
010600     05  LDE1-STEP-RC-PGM       PIC X(08).
010700     05  FILLER                 PIC X(13) VALUE ' RETURN CODE '.
010800     05  LDE1-STEP-RC-DISPLAY   PIC 9(04).
010900
011000 COPY ZLDETBLC.
011100
011200 PROCEDURE DIVISION.
011300
011400*****************************************************************
011500* Main process - start banner, the four worker steps in order,  *
011600* end banner.                                                    *
011700*****************************************************************
011800     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
011900     PERFORM 2000-RUN-ZLDE002    THRU 2000-EXIT.
012000     PERFORM 3000-RUN-ZLDE003    THRU 3000-EXIT.
012100     PERFORM 4000-RUN-ZLDE004    THRU 4000-EXIT.
012200     PERFORM 5000-RUN-ZLDE005    THRU 5000-EXIT.
012300     PERFORM 9000-FINISH-UP      THRU 9000-EXIT.
012400     STOP RUN.
012500
012600*****************************************************************
012700* Read the run-option switches off UPSI-0/UPSI-1 and stamp the  *
012800* start-of-job banner.                                          *
012900*****************************************************************
013000 1000-INITIALIZE.
013100     IF  LDE1-SW-DO-COLLAPSE
013200         SET LDE-COLLAPSE-IS-ON     TO TRUE
013300     ELSE
013400         SET LDE-COLLAPSE-IS-OFF    TO TRUE.
013500     IF  LDE1-SW-PERSONAL-ON
013600         SET LDE-PERSONAL-IS-ON     TO TRUE
013700     ELSE
013800         SET LDE-PERSONAL-IS-OFF    TO TRUE.
013900     ACCEPT LDE-RUN-DATE-CCYYMMDD   FROM DATE YYYYMMDD.
014000     ACCEPT LDE1-TIMESTAMP-WORK     FROM TIME.
014100     MOVE LDE-RUN-DATE-CCYYMMDD     TO LDE1-JOB-START-DATE.
014200     MOVE LDE1-TIMESTAMP-WORK       TO LDE1-JOB-START-TIME.
014300     DISPLAY LDE1-JOB-START-MSG.
014400 1000-EXIT.
014500     EXIT.
014600
014700*****************************************************************
014800* Step 1 - library preparation (accounts, aliases).              *
014900*****************************************************************
015000 2000-RUN-ZLDE002.
015100     CALL LDE1-PGM-ZLDE002 USING LDE-RUN-OPTIONS
015200                                 LDE-RUN-DATE-WORK
015300                                 LDE-ACCT-TABLE
015400                                 LDE-ALIAS-TABLE
015500                                 LDE-COUNTERS.
015600     MOVE RETURN-CODE               TO LDE1-SUBPGM-RC-WORK.
015700     MOVE LDE1-PGM-ZLDE002          TO LDE1-STEP-RC-PGM.
015800     MOVE LDE1-SUBPGM-RC-WORK       TO LDE1-STEP-RC-DISPLAY.
015900     DISPLAY LDE1-STEP-RC-MSG.
016000 2000-EXIT.
016100     EXIT.
016200
016300*****************************************************************
016400* Step 2 - lead intake and email-exact dedupe.                   *
016500*****************************************************************
016600 3000-RUN-ZLDE003.
016700     CALL LDE1-PGM-ZLDE003 USING LDE-RUN-OPTIONS
016800                                 LDE-RUN-DATE-WORK
016900                                 LDE-LEAD-TABLE
017000                                 LDE-COUNTERS.
017100     MOVE RETURN-CODE               TO LDE1-SUBPGM-RC-WORK.
017200     MOVE LDE1-PGM-ZLDE003          TO LDE1-STEP-RC-PGM.
017300     MOVE LDE1-SUBPGM-RC-WORK       TO LDE1-STEP-RC-DISPLAY.
017400     DISPLAY LDE1-STEP-RC-MSG.
017500 3000-EXIT.
017600     EXIT.
017700
017800*****************************************************************
017900* Step 3 - enrichment / matching engine.                         *
018000*****************************************************************
018100 4000-RUN-ZLDE004.
018200     CALL LDE1-PGM-ZLDE004 USING LDE-RUN-OPTIONS
018300                                 LDE-RUN-DATE-WORK
018400                                 LDE-ACCT-TABLE
018500                                 LDE-ALIAS-TABLE
018600                                 LDE-LEAD-TABLE
018700                                 LDE-COUNTERS.
018800     MOVE RETURN-CODE               TO LDE1-SUBPGM-RC-WORK.
018900     MOVE LDE1-PGM-ZLDE004          TO LDE1-STEP-RC-PGM.
019000     MOVE LDE1-SUBPGM-RC-WORK       TO LDE1-STEP-RC-DISPLAY.
019100     DISPLAY LDE1-STEP-RC-MSG.
019200 4000-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600* Step 4 - run summary.                                          *
019700*****************************************************************
019800 5000-RUN-ZLDE005.
019900     CALL LDE1-PGM-ZLDE005 USING LDE-RUN-DATE-WORK
020000                                 LDE-COUNTERS.
020100     MOVE RETURN-CODE               TO LDE1-SUBPGM-RC-WORK.
020200     MOVE LDE1-PGM-ZLDE005          TO LDE1-STEP-RC-PGM.
020300     MOVE LDE1-SUBPGM-RC-WORK       TO LDE1-STEP-RC-DISPLAY.
020400     DISPLAY LDE1-STEP-RC-MSG.
020500 5000-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900* Stamp and print the end-of-job banner.                         *
021000*****************************************************************
021100 9000-FINISH-UP.
021200     ACCEPT LDE1-TIMESTAMP-WORK     FROM TIME.
021300     MOVE LDE-RUN-DATE-CCYYMMDD     TO LDE1-JOB-END-DATE.
021400     MOVE LDE1-TIMESTAMP-WORK       TO LDE1-JOB-END-TIME.
021500     DISPLAY LDE1-JOB-END-MSG.
021600 9000-EXIT.
021700     EXIT.
