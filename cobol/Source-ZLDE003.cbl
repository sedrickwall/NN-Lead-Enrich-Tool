000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLDE003.
000300 AUTHOR.        D R KOWALCZYK.
000400 INSTALLATION.  WALMART LABS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM IS THE PROPERTY OF WALMART LABS AND
000800     IS NOT TO BE DUPLICATED WITHOUT WRITTEN PERMISSION.
000900*****************************************************************
001000*                                                               *
001100* ZLDE003 - LEAD ENRICHMENT BATCH - LEAD INTAKE AND DEDUPE     *
001200*                                                               *
001300* Loads the lead upload into LDE-LEAD-TABLE in arrival order   *
001400* and assigns email-exact duplicate groups before ZLDE004 ever *
001500* looks at a row:                                               *
001600*                                                               *
001700*   2000-LOAD-LEADS       - read LEAD-FILE to end, normalize    *
001800*                           each email and append the row.      *
001900*   3000-ASSIGN-DUP-GROUPS - group leads by identical           *
002000*                           normalized email; any group of two  *
002100*                           or more gets a DUP-nnn id in order   *
002200*                           of first appearance.                *
002300*                                                                *
002400* The whole lead set is held in LDE-LEAD-TABLE for this pass -  *
002500* there is no intermediate work file.                           *
002600*                                                                *
002700* Date       UserID   Description                              *
002800* ---------- -------- ---------------------------------------- *
002900* 04/11/89   DRK      Original program - read and load only,    *
003000*                     no dedupe yet - CR-0118.                  *
003100* 09/02/94   DRK      Added the email-exact dedupe pass -        *
003200*                     3000-ASSIGN-DUP-GROUPS - CR-0311.         *
003300* 11/30/98   RMH      Y2K REVIEW - no two-digit year fields in  *
003400*                     this program.  No change - CR-0477.       *
003500* 06/16/03   PTN      LDE-CNT-LEADS-READ and LDE-CNT-DUPLICATES *
003600*                     now posted here instead of in ZLDE004 -   *
003700*                     CR-0645.                                  *
003800* 03/02/06   PTN      LDE3-LEAD-EOF-SW and the outer/inner       *
003900*                     dedupe-loop indices repacked as 77-level   *
004000*                     items, this shop's habit for a standalone  *
004100*                     scalar not part of any record - CR-0712.   *
004200* 03/09/06   PTN      Added COPY ZLDENRMC. after 9900-EXIT - the *
004300*                     8500-LOWERCASE-TRIM-EMAIL paragraph this   *
004400*                     program PERFORMs lives in that copy and    *
004500*                     was never actually linked in - CR-0714.    *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     C01            IS TOP-OF-FORM
005300     CLASS LDE-NORM-ALNUM-US IS 'A' THRU 'Z', 'a' THRU 'z',
005400                                '0' THRU '9', '_'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LEAD-FILE            ASSIGN TO LEADFILE
005800                                  FILE STATUS IS LDE3-LEAD-FS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  LEAD-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORDING MODE IS F.
006400 COPY ZLDELEDC.
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700* DEFINE LOCAL VARIABLES                                        *
006800*****************************************************************
006900 01  LDE3-LEAD-FS               PIC X(02) VALUE SPACES.
007000
007100 01  LDE3-FILE-STATUS-WORK      PIC X(02) VALUE SPACES.
007200 01  LDE3-FILE-STATUS-DIGITS REDEFINES LDE3-FILE-STATUS-WORK.
007300     05  LDE3-FS-DIGIT-1        PIC X(01).
007400     05  LDE3-FS-DIGIT-2        PIC X(01).
007500
007600 77  LDE3-LEAD-EOF-SW           PIC X(01) VALUE 'N'.
007700     88  LDE3-LEAD-EOF                    VALUE 'Y'.
007800
007900 01  LDE3-NEW-LEAD-ENTRY.
008000     05  LDE3-NEW-LEAD-ID       PIC X(10).
008100     05  LDE3-NEW-LEAD-EMAIL    PIC X(60).
008200     05  LDE3-NEW-LEAD-COMPANY  PIC X(50).
008300     05  LDE3-NEW-LEAD-NAME     PIC X(40).
008400 01  LDE3-NEW-LEAD-RAW REDEFINES LDE3-NEW-LEAD-ENTRY.
008500     05  FILLER                 PIC X(160).
008600
008700*****************************************************************
008800* 3000-ASSIGN-DUP-GROUPS work fields.  LDE3-NEXT-GROUP-NUM caps  *
008900* at 999 groups (PIC 9(03)); a run with more distinct duplicate  *
009000* emails than that wraps, accepted behaviour for this batch.     *
009100*****************************************************************
009200 77  LDE3-OUTER-IDX             PIC S9(08) COMP VALUE ZEROES.
009300 77  LDE3-INNER-IDX             PIC S9(08) COMP VALUE ZEROES.
009400 01  LDE3-MATCH-COUNT           PIC S9(08) COMP VALUE ZEROES.
009500 01  LDE3-NEXT-GROUP-NUM        PIC S9(04) COMP VALUE ZEROES.
009600
009700 01  LDE3-GROUP-ID-WORK.
009800     05  FILLER                 PIC X(04) VALUE 'DUP-'.
009900     05  LDE3-GROUP-NUM-DISPLAY PIC 9(03).
010000 01  LDE3-GROUP-ID-ALT REDEFINES LDE3-GROUP-ID-WORK.
010100     05  LDE3-GROUP-ID-TEXT     PIC X(07).
010200
010300 COPY ZLDESCRC.
010400
010500 LINKAGE SECTION.
010600 COPY ZLDETBLC.
010700
010800 PROCEDURE DIVISION USING LDE-RUN-OPTIONS
010900                          LDE-RUN-DATE-WORK
011000                          LDE-LEAD-TABLE
011100                          LDE-COUNTERS.
011200
011300*****************************************************************
011400* Main process - load the leads, assign dedupe groups, hand      *
011500* control back to ZLDE001.                                       *
011600*****************************************************************
011700     PERFORM 1000-INITIALIZE             THRU 1000-EXIT.
011800     PERFORM 2000-LOAD-LEADS             THRU 2000-EXIT.
011900     PERFORM 3000-ASSIGN-DUP-GROUPS      THRU 3000-EXIT.
012000     GOBACK.
012100
012200*****************************************************************
012300* Open the lead upload; abend the step on a bad open status.     *
012400*****************************************************************
012500 1000-INITIALIZE.
012600     MOVE ZEROES                TO LDE-LEAD-COUNT.
012700     OPEN INPUT LEAD-FILE.
012800     IF  LDE3-LEAD-FS NOT EQUAL '00'
012900         MOVE LDE3-LEAD-FS       TO LDE3-FILE-STATUS-WORK
013000         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
013100 1000-EXIT.
013200     EXIT.
013300
013400*****************************************************************
013500* Read LEAD-FILE to end, appending every row to LDE-LEAD-TABLE  *
013600* in arrival order.                                              *
013700*****************************************************************
013800 2000-LOAD-LEADS.
013900     PERFORM 2050-READ-LEAD     THRU 2050-EXIT
014000             WITH TEST AFTER UNTIL LDE3-LEAD-EOF.
014100     CLOSE LEAD-FILE.
014200 2000-EXIT.
014300     EXIT.
014400
014500 2050-READ-LEAD.
014600     READ LEAD-FILE
014700         AT END
014800             SET LDE3-LEAD-EOF   TO TRUE
014900             GO TO 2050-EXIT.
015000     PERFORM 2100-STORE-LEAD      THRU 2100-EXIT.
015100 2050-EXIT.
015200     EXIT.
015300
015400*****************************************************************
015500* 2100-STORE-LEAD - append the row and normalize its email for  *
015600* the dedupe key; LDE-LEAD-NORM-EMAIL comes back spaces when    *
015700* LEAD-EMAIL is blank.                                           *
015800*****************************************************************
015900 2100-STORE-LEAD.
016000     MOVE LEAD-ID                 TO LDE3-NEW-LEAD-ID.
016100     MOVE LEAD-EMAIL               TO LDE3-NEW-LEAD-EMAIL.
016200     MOVE LEAD-COMPANY             TO LDE3-NEW-LEAD-COMPANY.
016300     MOVE LEAD-NAME                TO LDE3-NEW-LEAD-NAME.
016400     ADD 1                         TO LDE-LEAD-COUNT.
016500     MOVE LDE3-NEW-LEAD-ID        TO LDE-LEAD-ID (LDE-LEAD-COUNT).
016600     MOVE LDE3-NEW-LEAD-EMAIL     TO
016700                     LDE-LEAD-EMAIL (LDE-LEAD-COUNT).
016800     MOVE LDE3-NEW-LEAD-COMPANY     TO
016900                     LDE-LEAD-COMPANY (LDE-LEAD-COUNT).
017000     MOVE LDE3-NEW-LEAD-NAME        TO
017100                     LDE-LEAD-NAME (LDE-LEAD-COUNT).
017200     MOVE LEAD-EMAIL                TO LDE-NORM-INPUT.
017300     PERFORM 8500-LOWERCASE-TRIM-EMAIL THRU 8500-EXIT.
017400     MOVE LDE-NORM-RESULT            TO
017500                     LDE-LEAD-NORM-EMAIL (LDE-LEAD-COUNT).
017600     ADD 1                           TO LDE-CNT-LEADS-READ.
017700 2100-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* 3000-ASSIGN-DUP-GROUPS - clear every row's dedupe fields, then *
018200* walk the table once looking for, and marking, email-exact      *
018300* matches in first-appearance order.                             *
018400*****************************************************************
018500 3000-ASSIGN-DUP-GROUPS.
018600     PERFORM 3010-CLEAR-ONE-LEAD  THRU 3010-EXIT
018700             VARYING LDE3-OUTER-IDX FROM 1 BY 1
018800             UNTIL LDE3-OUTER-IDX GREATER LDE-LEAD-COUNT.
018900     MOVE ZEROES                   TO LDE3-NEXT-GROUP-NUM.
019000     PERFORM 3100-PROCESS-ONE-LEAD THRU 3100-EXIT
019100             VARYING LDE3-OUTER-IDX FROM 1 BY 1
019200             UNTIL LDE3-OUTER-IDX GREATER LDE-LEAD-COUNT.
019300 3000-EXIT.
019400     EXIT.
019500
019600 3010-CLEAR-ONE-LEAD.
019700     MOVE 'N'        TO LDE-LEAD-DUP-FLAG (LDE3-OUTER-IDX).
019800     MOVE SPACES      TO LDE-LEAD-DUP-GROUP (LDE3-OUTER-IDX)
019900                          LDE-LEAD-DUP-REASON (LDE3-OUTER-IDX).
020000 3010-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400* 3100-PROCESS-ONE-LEAD - skip a blank or already-grouped email; *
020500* otherwise count the later matches and, if any, open a new      *
020600* group and mark this row and every later match with it.         *
020700*****************************************************************
020800 3100-PROCESS-ONE-LEAD.
020900     IF  LDE-LEAD-NORM-EMAIL (LDE3-OUTER-IDX) EQUAL SPACES
021000         GO TO 3100-EXIT.
021100     IF  LDE-LEAD-DUP-GROUP (LDE3-OUTER-IDX) NOT EQUAL SPACES
021200         GO TO 3100-EXIT.
021300     MOVE ZEROES                    TO LDE3-MATCH-COUNT.
021400     MOVE LDE3-OUTER-IDX             TO LDE3-INNER-IDX.
021500     ADD 1                           TO LDE3-INNER-IDX.
021600     PERFORM 3110-CHECK-ONE-MATCH   THRU 3110-EXIT
021700             UNTIL LDE3-INNER-IDX GREATER LDE-LEAD-COUNT.
021800     IF  LDE3-MATCH-COUNT EQUAL ZEROES
021900         GO TO 3100-EXIT.
022000     ADD 1                           TO LDE3-NEXT-GROUP-NUM.
022100     MOVE LDE3-NEXT-GROUP-NUM         TO LDE3-GROUP-NUM-DISPLAY.
022200     MOVE LDE3-GROUP-ID-TEXT          TO
022300                     LDE-LEAD-DUP-GROUP (LDE3-OUTER-IDX).
022400     MOVE 'Y'                         TO
022500                     LDE-LEAD-DUP-FLAG (LDE3-OUTER-IDX).
022600     MOVE 'EmailExact'                TO
022700                     LDE-LEAD-DUP-REASON (LDE3-OUTER-IDX).
022800     ADD 1                             TO LDE-CNT-DUPLICATES.
022900     MOVE LDE3-OUTER-IDX               TO LDE3-INNER-IDX.
023000     ADD 1                             TO LDE3-INNER-IDX.
023100     PERFORM 3120-MARK-ONE-MATCH      THRU 3120-EXIT
023200             UNTIL LDE3-INNER-IDX GREATER LDE-LEAD-COUNT.
023300 3100-EXIT.
023400     EXIT.
023500
023600 3110-CHECK-ONE-MATCH.
023700     IF  LDE-LEAD-NORM-EMAIL (LDE3-INNER-IDX)
023800                   EQUAL LDE-LEAD-NORM-EMAIL (LDE3-OUTER-IDX)
023900         ADD 1                         TO LDE3-MATCH-COUNT.
024000     ADD 1                             TO LDE3-INNER-IDX.
024100 3110-EXIT.
024200     EXIT.
024300
024400 3120-MARK-ONE-MATCH.
024500     IF  LDE-LEAD-NORM-EMAIL (LDE3-INNER-IDX)
024600                   EQUAL LDE-LEAD-NORM-EMAIL (LDE3-OUTER-IDX)
024700         MOVE LDE3-GROUP-ID-TEXT        TO
024800                     LDE-LEAD-DUP-GROUP (LDE3-INNER-IDX)
024900         MOVE 'Y'                       TO
025000                     LDE-LEAD-DUP-FLAG (LDE3-INNER-IDX)
025100         MOVE 'EmailExact'              TO
025200                     LDE-LEAD-DUP-REASON (LDE3-INNER-IDX)
025300         ADD 1                          TO LDE-CNT-DUPLICATES.
025400     ADD 1                              TO LDE3-INNER-IDX.
025500 3120-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* 9900-FILE-ERROR - bad open status on the lead upload; report   *
026000* it and abend the step.                                         *
026100*****************************************************************
026200 9900-FILE-ERROR.
026300     DISPLAY 'ZLDE003 - FILE STATUS ERROR ' LDE3-FILE-STATUS-WORK.
026400     MOVE 16                         TO RETURN-CODE.
026500     GOBACK.
026600 9900-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* ZLDE003 calls into the shared domain/email normalizer          *
027100* paragraph bank - see ZLDENRMC's own banner for the             *
027200* 8500-LOWERCASE-TRIM-EMAIL entry point and its                  *
027300* LDE-NORM-INPUT/LDE-NORM-RESULT contract.                       *
027400******************************************************************
027500 COPY ZLDENRMC.
