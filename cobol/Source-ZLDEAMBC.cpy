000100*****************************************************************
000200* ZLDEAMBC - Ambiguous-match review record layout.              *
000300*                                                                *
000400* One AMB-REC is written by ZLDE004 for every lead whose        *
000500* canonical domain indexes more than one CRM account.  Carries  *
000600* the candidate accounts packed id|name|domain, joined by       *
000700* ' || ', truncated to fit AMB-CANDIDATES - a display           *
000800* convenience for the Sales Ops reviewer, not a parsed field.   *
000900*                                                                *
001000* 1989-04-11 DRK  CR-0118  Original layout.                     *
001100*****************************************************************
001200 01  AMB-REC.
001300     05  AMB-LEAD-ID         PIC X(10).
001400     05  AMB-EMAIL           PIC X(60).
001500     05  AMB-DOMAIN          PIC X(60).
001600     05  AMB-CAND-COUNT      PIC 9(03).
001700     05  AMB-CANDIDATES      PIC X(167).
001800     05  FILLER              PIC X(04).
