000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLDE005.
000300 AUTHOR.        D R KOWALCZYK.
000400 INSTALLATION.  WALMART LABS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM IS THE PROPERTY OF WALMART LABS AND
000800     IS NOT TO BE DUPLICATED WITHOUT WRITTEN PERMISSION.
000900*****************************************************************
001000*                                                               *
001100* ZLDE005 - LEAD ENRICHMENT BATCH - RUN SUMMARY                 *
001200*                                                                *
001300* Prints the end-of-job counts out of LDE-COUNTERS - no print  *
001400* file, console/log only, per the operations group's standing   *
001500* instruction that batch summaries ride the job log and not a   *
001600* report deck.  Also foots matched + ambiguous + unmatched       *
001700* against leads read, the way every other control-break batch    *
001800* in this shop foots its run.                                    *
001900*                                                                *
002000* Date       UserID   Description                              *
002100* ---------- -------- ---------------------------------------- *
002200* 04/11/89   DRK      Original program - CR-0118.               *
002300* 05/02/89   DRK      Added the library-status lines (accounts  *
002400*                     and aliases loaded) - CR-0129.            *
002500* 11/30/98   RMH      Y2K REVIEW - LDE-RUN-DATE-WORK is already *
002600*                     CCYYMMDD.  No change - CR-0477.           *
002700* 06/16/03   PTN      Added the leads-read/matched/ambiguous/   *
002800*                     unmatched control total footing and the   *
002900*                     out-of-balance warning message - CR-0645. *
003000* 03/02/06   PTN      LDE5-FOOT-TOTAL repacked COMP-3, the way  *
003100*                     every ABS/RETENTION accumulator in the    *
003200*                     ZFAM control-total suite is carried -     *
003300*                     CR-0712.                                  *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01            IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*****************************************************************
004400* DEFINE LOCAL VARIABLES                                        *
004500*****************************************************************
004600 01  LDE5-FOOT-TOTAL             PIC S9(08) COMP-3 VALUE ZEROES.
004700 01  LDE5-BALANCE-SW              PIC X(01) VALUE 'Y'.
004800     88  LDE5-IN-BALANCE                   VALUE 'Y'.
004900     88  LDE5-OUT-OF-BALANCE               VALUE 'N'.
005000
005100*****************************************************************
005200* Banner message - run date overlaid like every other ZLDEnnn    *
005300* job-boundary line in this suite.                               *
005400*****************************************************************
005500 01  LDE5-BANNER-MSG.
005600     05  FILLER                 PIC X(25) VALUE
005700         'ZLDE005 - RUN SUMMARY OF '.
005800     05  LDE5-BANNER-DATE       PIC 9(08).
005900     05  FILLER                 PIC X(07) VALUE SPACES.
006000 01  LDE5-BANNER-RAW REDEFINES LDE5-BANNER-MSG.
006100     05  FILLER                 PIC X(40).
006200
006300*****************************************************************
006400* One message record per metric line, each a FILLER caption      *
006500* and a display-ready count field - this shop's habit for a      *
006600* console report with no backing print file.                     *
006700*****************************************************************
006800 01  LDE5-LEADS-READ-MSG.
006900     05  FILLER                 PIC X(24) VALUE
007000         'UPLOADED (READ) LEADS   '.
007100     05  LDE5-LEADS-READ-DISP   PIC ZZZZ,ZZ9.
007200     05  FILLER                 PIC X(05) VALUE SPACES.
007300
007400 01  LDE5-MATCHED-MSG.
007500     05  FILLER                 PIC X(24) VALUE
007600         'MATCHED (HIGH)          '.
007700     05  LDE5-MATCHED-DISP      PIC ZZZZ,ZZ9.
007800     05  FILLER                 PIC X(05) VALUE SPACES.
007900
008000 01  LDE5-AMBIGUOUS-MSG.
008100     05  FILLER                 PIC X(24) VALUE
008200         'AMBIGUOUS               '.
008300     05  LDE5-AMBIGUOUS-DISP    PIC ZZZZ,ZZ9.
008400     05  FILLER                 PIC X(05) VALUE SPACES.
008500
008600 01  LDE5-UNMATCHED-MSG.
008700     05  FILLER                 PIC X(24) VALUE
008800         'UNMATCHED               '.
008900     05  LDE5-UNMATCHED-DISP    PIC ZZZZ,ZZ9.
009000     05  FILLER                 PIC X(05) VALUE SPACES.
009100
009200 01  LDE5-DUPLICATES-MSG.
009300     05  FILLER                 PIC X(24) VALUE
009400         'POTENTIAL DUPLICATES    '.
009500     05  LDE5-DUPLICATES-DISP   PIC ZZZZ,ZZ9.
009600     05  FILLER                 PIC X(05) VALUE SPACES.
009700
009800 01  LDE5-ACCTS-MSG.
009900     05  FILLER                 PIC X(24) VALUE
010000         'LIBRARY - ACCOUNTS      '.
010100     05  LDE5-ACCTS-DISP        PIC ZZZZ,ZZ9.
010200     05  FILLER                 PIC X(05) VALUE SPACES.
010300
010400 01  LDE5-ALIASES-MSG.
010500     05  FILLER                 PIC X(24) VALUE
010600         'LIBRARY - ALIAS ROWS    '.
010700     05  LDE5-ALIASES-DISP      PIC ZZZZ,ZZ9.
010800     05  FILLER                 PIC X(05) VALUE SPACES.
010900
011000 01  LDE5-BALANCE-MSG.
011100     05  FILLER                 PIC X(36) VALUE
011200         'ZLDE005 - MATCH/AMBIG/UNMATCH OUT OF'.
011300     05  FILLER                 PIC X(19) VALUE
011400         ' BALANCE WITH LEADS'.
011500
011600*****************************************************************
011700* Three local REDEFINES - one raw overlay of the banner line    *
011800* so ops can eyeball it as a single field, one split of the      *
011900* banner date into its century/year/month-day parts, and one     *
012000* raw overlay of the footing total for the same reason.          *
012100*****************************************************************
012200 01  LDE5-BANNER-DATE-PARTS REDEFINES LDE5-BANNER-DATE.
012300     05  LDE5-BANNER-CC          PIC 9(02).
012400     05  LDE5-BANNER-YY          PIC 9(02).
012500     05  LDE5-BANNER-MMDD        PIC 9(04).
012600
012700 01  LDE5-FOOT-TOTAL-DISP         PIC ZZZZ,ZZ9.
012800 01  LDE5-FOOT-TOTAL-RAW REDEFINES LDE5-FOOT-TOTAL-DISP.
012900     05  FILLER                  PIC X(07).
013000
013100 LINKAGE SECTION.
013200 COPY ZLDETBLC.
013300
013400 PROCEDURE DIVISION USING LDE-RUN-DATE-WORK
013500                          LDE-COUNTERS.
013600
013700*****************************************************************
013800* Main process - one DISPLAY per metric, then the control-total  *
013900* footing check.                                                 *
014000*****************************************************************
014100     PERFORM 1000-PRINT-BANNER      THRU 1000-EXIT.
014200     PERFORM 2000-PRINT-LEAD-COUNTS THRU 2000-EXIT.
014300     PERFORM 3000-PRINT-LIB-COUNTS  THRU 3000-EXIT.
014400     PERFORM 4000-CHECK-BALANCE     THRU 4000-EXIT.
014500     GOBACK.
014600
014700*****************************************************************
014800* Run-date banner, same picture every ZLDEnnn job-boundary       *
014900* message in this suite uses.                                    *
015000*****************************************************************
015100 1000-PRINT-BANNER.
015200     MOVE LDE-RUN-DATE-CCYYMMDD     TO LDE5-BANNER-DATE.
015300     DISPLAY LDE5-BANNER-MSG.
015400 1000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* Leads read / matched / ambiguous / unmatched / duplicates.    *
015900*****************************************************************
016000 2000-PRINT-LEAD-COUNTS.
016100     MOVE LDE-CNT-LEADS-READ        TO LDE5-LEADS-READ-DISP.
016200     DISPLAY LDE5-LEADS-READ-MSG.
016300     MOVE LDE-CNT-MATCHED-HIGH      TO LDE5-MATCHED-DISP.
016400     DISPLAY LDE5-MATCHED-MSG.
016500     MOVE LDE-CNT-AMBIGUOUS         TO LDE5-AMBIGUOUS-DISP.
016600     DISPLAY LDE5-AMBIGUOUS-MSG.
016700     MOVE LDE-CNT-UNMATCHED         TO LDE5-UNMATCHED-DISP.
016800     DISPLAY LDE5-UNMATCHED-MSG.
016900     MOVE LDE-CNT-DUPLICATES        TO LDE5-DUPLICATES-DISP.
017000     DISPLAY LDE5-DUPLICATES-MSG.
017100 2000-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500* Library status - accounts with a usable website, alias rows.  *
017600*****************************************************************
017700 3000-PRINT-LIB-COUNTS.
017800     MOVE LDE-CNT-ACCTS-LOADED      TO LDE5-ACCTS-DISP.
017900     DISPLAY LDE5-ACCTS-MSG.
018000     MOVE LDE-CNT-ALIASES-LOADED    TO LDE5-ALIASES-DISP.
018100     DISPLAY LDE5-ALIASES-MSG.
018200 3000-EXIT.
018300     EXIT.
018400
018500*****************************************************************
018600* 4000-CHECK-BALANCE - matched + ambiguous + unmatched must foot *
018700* to leads read.  A mismatch does not abend the step - it is     *
018800* reported and the run's return code is left alone - but it is   *
018900* the kind of thing operations wants to see on the job log.      *
019000*****************************************************************
019100 4000-CHECK-BALANCE.
019200     MOVE ZEROES                     TO LDE5-FOOT-TOTAL.
019300     ADD LDE-CNT-MATCHED-HIGH        TO LDE5-FOOT-TOTAL.
019400     ADD LDE-CNT-AMBIGUOUS           TO LDE5-FOOT-TOTAL.
019500     ADD LDE-CNT-UNMATCHED           TO LDE5-FOOT-TOTAL.
019600     IF  LDE5-FOOT-TOTAL NOT EQUAL LDE-CNT-LEADS-READ
019700         MOVE 'N'                    TO LDE5-BALANCE-SW
019800         DISPLAY LDE5-BALANCE-MSG.
019900 4000-EXIT.
020000     EXIT.
