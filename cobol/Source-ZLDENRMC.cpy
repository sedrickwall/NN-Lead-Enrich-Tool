000100*****************************************************************
000200*  ZLDENRMC - Domain/email normalizer paragraph bank.           *
000300*                                                               *
000400*  COPY'd into the PROCEDURE DIVISION of ZLDE002, ZLDE003 and   *
000500*  ZLDE004 (the way Source-HANDLE.cpy is COPY'd into the GET/   *
000600*  DELETE family of zFAM programs).  Every paragraph here takes *
000700*  its input in LDE-NORM-INPUT (or LDE-NORM-COMPANY-INPUT for   *
000800*  8300) and leaves its answer in LDE-NORM-RESULT (or           *
000900*  LDE-NORM-COMPANY-RESULT); those fields live in ZLDETBLC so   *
001000*  the same copy works unchanged in all three programs.         *
001100*                                                               *
001200*  1989-04-18 DRK  CR-0118  Original 8100/8200 paragraphs.      *
001300*  1989-05-02 DRK  CR-0129  Added 8400-CANONICALIZE-DOMAIN.     *
001400*  1991-02-27 DRK  CR-0203  8200 subdomain collapse made        *
001500*                           switchable on LDE-OPT-COLLAPSE-     *
001600*                           SUBDOM.                             *
001700*  1994-09-02 DRK  CR-0311  Added 8500-LOWERCASE-TRIM-EMAIL for *
001800*                           the email-exact dedupe pass.        *
001900*  1998-11-30 RMH  CR-0477  Y2K REVIEW - no date arithmetic in  *
002000*                           this copy.  No change.              *
002100*  2003-06-16 PTN  CR-0644  Added 8300-CLEAN-COMPANY-NAME,      *
002200*                           carried as a utility for a fuzzy-   *
002300*                           match phase that never shipped;     *
002400*                           not called by 8100/8200/8400/8500.  *
002500*  2006-02-09 PTN  CR-0711  Keyed in the legal-suffix strip and *
002600*                           the full punctuation/collapse/trim  *
002700*                           sweep for 8300/8310 - the CR-0644   *
002800*                           design note never got finished.     *
002900*****************************************************************
003000
003100*****************************************************************
003200*  8100-EXTRACT-EMAIL-DOMAIN.                                   *
003300*  Input  : LDE-NORM-INPUT   - the lead's raw e-mail address.   *
003400*  Output : LDE-NORM-RESULT  - the text after the LAST '@', or  *
003500*           'NO DOMAIN' if there is no usable one.  The caller  *
003600*           still runs 8200 on the result before using it for a *
003700*           lookup.                                             *
003800*****************************************************************
003900 8100-EXTRACT-EMAIL-DOMAIN.
004000     MOVE LDE-NORM-INPUT      TO LDE-NORM-SCAN-TEXT.
004100     PERFORM 8110-TRIM-LOWER-SCAN THRU 8110-EXIT.
004200     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
004300         GO TO 8190-NO-DOMAIN.
004400     PERFORM 8120-FIND-LAST-AT THRU 8120-EXIT.
004500     IF  LDE-NORM-AT-POS EQUAL ZEROES
004600         GO TO 8190-NO-DOMAIN.
004700     IF  LDE-NORM-AT-POS EQUAL LDE-NORM-SCAN-LEN
004800         GO TO 8190-NO-DOMAIN.
004900     MOVE SPACES               TO LDE-NORM-RESULT.
005000     MOVE LDE-NORM-SCAN-TEXT (LDE-NORM-AT-POS + 1 :
005100           LDE-NORM-SCAN-LEN - LDE-NORM-AT-POS)
005200           TO LDE-NORM-RESULT.
005300     GO TO 8100-EXIT.
005400 8190-NO-DOMAIN.
005500     MOVE 'NO DOMAIN'          TO LDE-NORM-RESULT.
005600 8100-EXIT.
005700     EXIT.
005800
005900*****************************************************************
006000*  8110-TRIM-LOWER-SCAN.                                        *
006100*  Trims trailing spaces off LDE-NORM-SCAN-TEXT and lower-cases *
006200*  it in place, a byte at a time (no intrinsic FUNCTION in this *
006300*  shop's batch suite).  Sets LDE-NORM-SCAN-LEN to the trimmed  *
006400*  length; a wholly-blank field comes back with length zero.    *
006500*****************************************************************
006600 8110-TRIM-LOWER-SCAN.
006700     MOVE 60                   TO LDE-NORM-SCAN-LEN.
006800     PERFORM 8111-TRIM-ONE THRU 8111-EXIT
006900             UNTIL LDE-NORM-SCAN-LEN EQUAL ZEROES
007000                OR LDE-NORM-SCAN-CHAR (LDE-NORM-SCAN-LEN)
007100                                        NOT EQUAL SPACE.
007200     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
007300         GO TO 8110-EXIT.
007400     PERFORM 8112-LOWER-ONE-CHAR THRU 8112-EXIT
007500             VARYING LDE-NORM-IDX FROM 1 BY 1
007600             UNTIL LDE-NORM-IDX GREATER LDE-NORM-SCAN-LEN.
007700 8110-EXIT.
007800     EXIT.
007900
008000 8111-TRIM-ONE.
008100     SUBTRACT 1                FROM LDE-NORM-SCAN-LEN.
008200 8111-EXIT.
008300     EXIT.
008400
008500 8112-LOWER-ONE-CHAR.
008600     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) GREATER OR EQUAL 'A'
008700     AND LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) LESS OR EQUAL 'Z'
008800         INSPECT LDE-NORM-SCAN-TEXT (LDE-NORM-IDX : 1)
008900                 CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009000                         TO 'abcdefghijklmnopqrstuvwxyz'.
009100 8112-EXIT.
009200     EXIT.
009300
009400*****************************************************************
009500*  8120-FIND-LAST-AT.                                           *
009600*  Scans LDE-NORM-SCAN-TEXT (1 : LDE-NORM-SCAN-LEN) right to    *
009700*  left.                                                         *
009800*  and leaves the 1-based position of the last '@' in           *
009900*  LDE-NORM-AT-POS, or zero if none was found.                  *
010000*****************************************************************
010100 8120-FIND-LAST-AT.
010200     MOVE ZEROES                TO LDE-NORM-AT-POS.
010300     MOVE LDE-NORM-SCAN-LEN      TO LDE-NORM-IDX.
010400     PERFORM 8121-CHECK-ONE-AT THRU 8121-EXIT
010500             UNTIL LDE-NORM-IDX LESS 1
010600                OR LDE-NORM-AT-POS GREATER ZEROES.
010700 8120-EXIT.
010800     EXIT.
010900
011000 8121-CHECK-ONE-AT.
011100     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL '@'
011200         MOVE LDE-NORM-IDX       TO LDE-NORM-AT-POS.
011300     SUBTRACT 1                  FROM LDE-NORM-IDX.
011400 8121-EXIT.
011500     EXIT.
011600
011700*****************************************************************
011800*  8200-NORMALIZE-DOMAIN.                                       *
011900*  Input  : LDE-NORM-INPUT  - an e-mail domain or website, raw. *
012000*  Output : LDE-NORM-RESULT - the normalized domain, or         *
012100*           'NO DOMAIN' if nothing usable is left.  Strips a    *
012200*           scheme, a leading 'www.', and any path/query/       *
012300*           fragment, then collapses to the last two labels    *
012400*           when LDE-OPT-COLLAPSE-SUBDOM is on (the default)   *
012500*           and the remainder has two dots or more.            *
012600*           Deliberately naive on multi-level TLDs such as      *
012700*           .co.uk - carried exactly that way from the          *
012800*           original tool.                                      *
012900*****************************************************************
013000 8200-NORMALIZE-DOMAIN.
013100     MOVE LDE-NORM-INPUT        TO LDE-NORM-SCAN-TEXT.
013200     PERFORM 8110-TRIM-LOWER-SCAN THRU 8110-EXIT.
013300     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
013400         GO TO 8290-NO-DOMAIN.
013500     PERFORM 8210-STRIP-SCHEME  THRU 8210-EXIT.
013600     PERFORM 8220-STRIP-WWW     THRU 8220-EXIT.
013700     PERFORM 8230-STRIP-PATH    THRU 8230-EXIT.
013800     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
013900         GO TO 8290-NO-DOMAIN.
014000     IF  LDE-COLLAPSE-IS-ON
014100         PERFORM 8240-COLLAPSE-SUBDOMAIN THRU 8240-EXIT.
014200     MOVE SPACES                TO LDE-NORM-RESULT.
014300     MOVE LDE-NORM-SCAN-TEXT (1 : LDE-NORM-SCAN-LEN)
014400                                 TO LDE-NORM-RESULT.
014500     GO TO 8200-EXIT.
014600 8290-NO-DOMAIN.
014700     MOVE 'NO DOMAIN'            TO LDE-NORM-RESULT.
014800 8200-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200*  8210-STRIP-SCHEME - drops a leading HTTP:// or HTTPS://.     *
015300*****************************************************************
015400 8210-STRIP-SCHEME.
015500     IF  LDE-NORM-SCAN-LEN GREATER OR EQUAL 8
015600     AND LDE-NORM-SCAN-TEXT (1 : 8) EQUAL 'https://'
015700         PERFORM 8211-SHIFT-LEFT-8 THRU 8211-EXIT
015800         GO TO 8210-EXIT.
015900     IF  LDE-NORM-SCAN-LEN GREATER OR EQUAL 7
016000     AND LDE-NORM-SCAN-TEXT (1 : 7) EQUAL 'http://'
016100         PERFORM 8212-SHIFT-LEFT-7 THRU 8212-EXIT.
016200 8210-EXIT.
016300     EXIT.
016400
016500 8211-SHIFT-LEFT-8.
016600     MOVE LDE-NORM-SCAN-TEXT (9 : 52)
016700                           TO LDE-NORM-SCAN-TEXT (1 : 52).
016800     MOVE SPACES                TO LDE-NORM-SCAN-TEXT (53 : 8).
016900     SUBTRACT 8                 FROM LDE-NORM-SCAN-LEN.
017000 8211-EXIT.
017100     EXIT.
017200
017300 8212-SHIFT-LEFT-7.
017400     MOVE LDE-NORM-SCAN-TEXT (8 : 53)
017500                           TO LDE-NORM-SCAN-TEXT (1 : 53).
017600     MOVE SPACES                TO LDE-NORM-SCAN-TEXT (54 : 7).
017700     SUBTRACT 7                 FROM LDE-NORM-SCAN-LEN.
017800 8212-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*  8220-STRIP-WWW - drops a leading 'www.' left after the       *
018300*  scheme.                                                      *
018400*****************************************************************
018500 8220-STRIP-WWW.
018600     IF  LDE-NORM-SCAN-LEN GREATER OR EQUAL 4
018700     AND LDE-NORM-SCAN-TEXT (1 : 4) EQUAL 'www.'
018800         MOVE LDE-NORM-SCAN-TEXT (5 : 56)
018900                                 TO LDE-NORM-SCAN-TEXT (1 : 56)
019000         MOVE SPACES             TO LDE-NORM-SCAN-TEXT (57 : 4)
019100         SUBTRACT 4              FROM LDE-NORM-SCAN-LEN.
019200 8220-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600*  8230-STRIP-PATH - cuts at the first '/', then '?', then '#'. *
019700*****************************************************************
019800 8230-STRIP-PATH.
019900     PERFORM 8231-FIND-CUT      THRU 8231-EXIT.
020000     IF  LDE-NORM-CUT-POS GREATER ZEROES
020100         SUBTRACT 1 FROM LDE-NORM-CUT-POS
020200                 GIVING LDE-NORM-SCAN-LEN.
020300     PERFORM 8232-RTRIM-SCAN    THRU 8232-EXIT.
020400 8230-EXIT.
020500     EXIT.
020600
020700 8231-FIND-CUT.
020800     MOVE ZEROES                 TO LDE-NORM-CUT-POS.
020900     MOVE 1                       TO LDE-NORM-IDX.
021000     PERFORM 8233-CHECK-ONE-CUT THRU 8233-EXIT
021100             UNTIL LDE-NORM-IDX GREATER LDE-NORM-SCAN-LEN
021200                OR LDE-NORM-CUT-POS GREATER ZEROES.
021300 8231-EXIT.
021400     EXIT.
021500
021600 8233-CHECK-ONE-CUT.
021700     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL '/'
021800     OR  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL '?'
021900     OR  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL '#'
022000         MOVE LDE-NORM-IDX        TO LDE-NORM-CUT-POS.
022100     ADD 1                        TO LDE-NORM-IDX.
022200 8233-EXIT.
022300     EXIT.
022400
022500 8232-RTRIM-SCAN.
022600     PERFORM 8111-TRIM-ONE THRU 8111-EXIT
022700             UNTIL LDE-NORM-SCAN-LEN EQUAL ZEROES
022800                OR LDE-NORM-SCAN-CHAR (LDE-NORM-SCAN-LEN)
022900                                        NOT EQUAL SPACE.
023000 8232-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400*  8240-COLLAPSE-SUBDOMAIN - keeps only the last two dot-       *
023500*  separated labels when there are two dots or more.  Known    *
023600*  to be wrong for multi-level TLDs such as .co.uk; accepted    *
023700*  behaviour.                                                   *
023800*****************************************************************
023900 8240-COLLAPSE-SUBDOMAIN.
024000     MOVE ZEROES                TO LDE-NORM-DOT-COUNT
024100                                    LDE-NORM-DOT-POS-1
024200                                    LDE-NORM-DOT-POS-2.
024300     MOVE LDE-NORM-SCAN-LEN      TO LDE-NORM-IDX.
024400     PERFORM 8241-CHECK-ONE-DOT THRU 8241-EXIT
024500             UNTIL LDE-NORM-IDX LESS 1.
024600     IF  LDE-NORM-DOT-COUNT LESS 2
024700         GO TO 8240-EXIT.
024800     SUBTRACT LDE-NORM-DOT-POS-2 FROM LDE-NORM-SCAN-LEN
024900             GIVING LDE-NORM-IDX2.
025000     MOVE LDE-NORM-SCAN-TEXT
025100           (LDE-NORM-DOT-POS-2 + 1 : LDE-NORM-IDX2)
025200           TO LDE-NORM-SCAN-TEXT (1 : LDE-NORM-IDX2).
025300     MOVE LDE-NORM-IDX2          TO LDE-NORM-SCAN-LEN.
025400 8240-EXIT.
025500     EXIT.
025600
025700 8241-CHECK-ONE-DOT.
025800     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL '.'
025900         PERFORM 8242-RECORD-DOT THRU 8242-EXIT.
026000     SUBTRACT 1                  FROM LDE-NORM-IDX.
026100 8241-EXIT.
026200     EXIT.
026300
026400 8242-RECORD-DOT.
026500     ADD 1                        TO LDE-NORM-DOT-COUNT.
026600     IF  LDE-NORM-DOT-POS-1 EQUAL ZEROES
026700         MOVE LDE-NORM-IDX         TO LDE-NORM-DOT-POS-1
026800         GO TO 8242-EXIT.
026900     IF  LDE-NORM-DOT-POS-2 EQUAL ZEROES
027000         MOVE LDE-NORM-IDX         TO LDE-NORM-DOT-POS-2.
027100 8242-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*  8300-CLEAN-COMPANY-NAME.                                     *
027600*  Input  : LDE-NORM-COMPANY-INPUT  - raw company name.         *
027700*  Output : LDE-NORM-COMPANY-RESULT - lower-cased, legal        *
027800*           suffixes dropped as whole words, punctuation        *
027900*           blanked out, runs of spaces collapsed to one and    *
028000*           the ends trimmed.  Kept for a fuzzy-match phase     *
028100*           that never shipped; 8100/8200/8400/8500 never      *
028200*           call it.                                            *
028300*****************************************************************
028400 8300-CLEAN-COMPANY-NAME.
028500     MOVE LDE-NORM-COMPANY-INPUT   TO LDE-NORM-SCAN-TEXT.
028600     PERFORM 8110-TRIM-LOWER-SCAN THRU 8110-EXIT.
028700     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
028800         MOVE SPACES                TO LDE-NORM-COMPANY-RESULT
028900         GO TO 8300-EXIT.
029000     PERFORM 8310-DROP-SUFFIXES     THRU 8310-EXIT.
029100     PERFORM 8320-BLANK-PUNCTUATION THRU 8320-EXIT.
029200     PERFORM 8330-COLLAPSE-TRIM     THRU 8330-EXIT.
029300 8300-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*  8310-DROP-SUFFIXES - the legal-suffix word list (inc, llc,   *
029800*  ltd, corp, co, company, gmbh, sa, sarl and their variants)   *
029900*  stayed a design note on the CR-0644 ticket until CR-0711     *
030000*  keyed it in as LDE-SUFX-TEXT-TAB/LDE-SUFX-LEN-TAB in         *
030100*  ZLDESCRC.  Blanks a whole-word match of each listed suffix   *
030200*  out of LDE-NORM-SCAN-TEXT before the punctuation sweep runs, *
030300*  since forms like 'l.l.c.' and 's.a.' only match as a single *
030400*  token while their own dots are still in the text.            *
030500*****************************************************************
030600 8310-DROP-SUFFIXES.
030700     PERFORM 8311-CHECK-ONE-SUFFIX  THRU 8311-EXIT
030800             VARYING LDE-NORM-SUFX-IDX FROM 1 BY 1
030900             UNTIL LDE-NORM-SUFX-IDX GREATER 17.
031000 8310-EXIT.
031100     EXIT.
031200
031300 8311-CHECK-ONE-SUFFIX.
031400     MOVE LDE-SUFFIX-LEN (LDE-NORM-SUFX-IDX)
031500                                 TO LDE-NORM-SUFX-LEN.
031600     SUBTRACT LDE-NORM-SUFX-LEN FROM LDE-NORM-SCAN-LEN
031700             GIVING LDE-NORM-SUFX-LIMIT.
031800     ADD 1                       TO LDE-NORM-SUFX-LIMIT.
031900     IF  LDE-NORM-SUFX-LIMIT LESS 1
032000         GO TO 8311-EXIT.
032100     PERFORM 8312-CHECK-ONE-POS THRU 8312-EXIT
032200             VARYING LDE-NORM-SUFX-POS FROM 1 BY 1
032300             UNTIL LDE-NORM-SUFX-POS GREATER LDE-NORM-SUFX-LIMIT.
032400 8311-EXIT.
032500     EXIT.
032600
032700 8312-CHECK-ONE-POS.
032800     IF  LDE-NORM-SCAN-TEXT
032900             (LDE-NORM-SUFX-POS : LDE-NORM-SUFX-LEN)
033000         NOT EQUAL LDE-SUFFIX-TEXT (LDE-NORM-SUFX-IDX)
033100             (1 : LDE-NORM-SUFX-LEN)
033200         GO TO 8312-EXIT.
033300     IF  LDE-NORM-SUFX-POS GREATER 1
033400     AND LDE-NORM-SCAN-CHAR (LDE-NORM-SUFX-POS - 1)
033500             NOT EQUAL SPACE
033600         GO TO 8312-EXIT.
033700     ADD LDE-NORM-SUFX-POS LDE-NORM-SUFX-LEN
033800             GIVING LDE-NORM-IDX2.
033900     SUBTRACT 1                  FROM LDE-NORM-IDX2.
034000     IF  LDE-NORM-IDX2 LESS LDE-NORM-SCAN-LEN
034100     AND LDE-NORM-SCAN-CHAR (LDE-NORM-IDX2 + 1)
034200             NOT EQUAL SPACE
034300         GO TO 8312-EXIT.
034400     MOVE SPACES TO LDE-NORM-SCAN-TEXT
034500             (LDE-NORM-SUFX-POS : LDE-NORM-SUFX-LEN).
034600 8312-EXIT.
034700     EXIT.
034800
034900*****************************************************************
035000*  8320-BLANK-PUNCTUATION - blanks out any character in         *
035100*  LDE-NORM-SCAN-TEXT (1 : LDE-NORM-SCAN-LEN) that is not a     *
035200*  letter, digit, underscore or space, per CR-0711.  Broadens   *
035300*  the old '.,-/&()' literal CONVERTING list to the full        *
035400*  LDE-NORM-ALNUM-US class declared in SPECIAL-NAMES             *
035500*  (CR-0711).                                                    *
035600*****************************************************************
035700 8320-BLANK-PUNCTUATION.
035800     PERFORM 8321-BLANK-ONE-CHAR THRU 8321-EXIT
035900             VARYING LDE-NORM-IDX FROM 1 BY 1
036000             UNTIL LDE-NORM-IDX GREATER LDE-NORM-SCAN-LEN.
036100 8320-EXIT.
036200     EXIT.
036300
036400 8321-BLANK-ONE-CHAR.
036500     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL SPACE
036600         GO TO 8321-EXIT.
036700     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) IS LDE-NORM-ALNUM-US
036800         GO TO 8321-EXIT.
036900     MOVE SPACE TO LDE-NORM-SCAN-CHAR (LDE-NORM-IDX).
037000 8321-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400*  8330-COLLAPSE-TRIM - copies LDE-NORM-SCAN-TEXT into           *
037500*  LDE-NORM-COMPANY-RESULT, skipping leading spaces, folding     *
037600*  each run of spaces down to one and dropping a single          *
037700*  trailing separator space left by the last word copied.        *
037800*****************************************************************
037900 8330-COLLAPSE-TRIM.
038000     MOVE SPACES                 TO LDE-NORM-COMPANY-RESULT.
038100     MOVE ZEROES                 TO LDE-NORM-IDX2.
038200     MOVE 'Y'                    TO LDE-NORM-LAST-SPACE-SW.
038300     PERFORM 8331-COPY-ONE-CHAR THRU 8331-EXIT
038400             VARYING LDE-NORM-IDX FROM 1 BY 1
038500             UNTIL LDE-NORM-IDX GREATER LDE-NORM-SCAN-LEN.
038600     IF  LDE-NORM-IDX2 GREATER ZEROES
038700     AND LDE-NORM-COMPANY-RESULT (LDE-NORM-IDX2 : 1)
038800             EQUAL SPACE
038900         SUBTRACT 1               FROM LDE-NORM-IDX2.
039000 8330-EXIT.
039100     EXIT.
039200
039300 8331-COPY-ONE-CHAR.
039400     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL SPACE
039500     AND LDE-NORM-LAST-SPACE-SW EQUAL 'Y'
039600         GO TO 8331-EXIT.
039700     PERFORM 8332-STORE-ONE-CHAR THRU 8332-EXIT.
039800 8331-EXIT.
039900     EXIT.
040000
040100 8332-STORE-ONE-CHAR.
040200     ADD 1                        TO LDE-NORM-IDX2.
040300     MOVE LDE-NORM-SCAN-CHAR (LDE-NORM-IDX)
040400             TO LDE-NORM-COMPANY-RESULT (LDE-NORM-IDX2 : 1).
040500     IF  LDE-NORM-SCAN-CHAR (LDE-NORM-IDX) EQUAL SPACE
040600         MOVE 'Y'                 TO LDE-NORM-LAST-SPACE-SW
040700         GO TO 8332-EXIT.
040800     MOVE 'N'                     TO LDE-NORM-LAST-SPACE-SW.
040900 8332-EXIT.
041000     EXIT.
041100
041200*****************************************************************
041300*  8400-CANONICALIZE-DOMAIN.                                    *
041400*  Input  : LDE-NORM-INPUT - a normalized lead domain.          *
041500*  Output : LDE-NORM-RESULT - LDE-ALIAS-CANON-DOM if the input  *
041600*           domain is on LDE-ALIAS-TABLE, else the input domain *
041700*           unchanged (a domain with no alias maps to itself).  *
041800*****************************************************************
041900 8400-CANONICALIZE-DOMAIN.
042000     MOVE LDE-NORM-INPUT          TO LDE-NORM-RESULT.
042100     IF  LDE-ALIAS-COUNT EQUAL ZEROES
042200         GO TO 8400-EXIT.
042300     SEARCH ALL LDE-ALIAS-ENTRY
042400         WHEN LDE-ALIAS-INPUT-DOM (LDE-ALIAS-IDX)
042500                                 EQUAL LDE-NORM-INPUT
042600             MOVE LDE-ALIAS-CANON-DOM (LDE-ALIAS-IDX)
042700                                 TO LDE-NORM-RESULT.
042800 8400-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200*  8500-LOWERCASE-TRIM-EMAIL.                                   *
043300*  Input  : LDE-NORM-INPUT  - a raw e-mail address.             *
043400*  Output : LDE-NORM-RESULT - trimmed and lower-cased whole     *
043500*           address, spaces if the input was blank.  Used      *
043600*           by the                                              *
043700*           email-exact dedupe key, not the domain match.       *
043800*****************************************************************
043900 8500-LOWERCASE-TRIM-EMAIL.
044000     MOVE SPACES                   TO LDE-NORM-RESULT.
044100     MOVE LDE-NORM-INPUT           TO LDE-NORM-SCAN-TEXT.
044200     PERFORM 8110-TRIM-LOWER-SCAN THRU 8110-EXIT.
044300     IF  LDE-NORM-SCAN-LEN EQUAL ZEROES
044400         GO TO 8500-EXIT.
044500     MOVE LDE-NORM-SCAN-TEXT (1 : LDE-NORM-SCAN-LEN)
044600           TO LDE-NORM-RESULT (1 : LDE-NORM-SCAN-LEN).
044700 8500-EXIT.
044800     EXIT.
