000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLDE004.
000300 AUTHOR.        D R KOWALCZYK.
000400 INSTALLATION.  WALMART LABS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM IS THE PROPERTY OF WALMART LABS AND
000800     IS NOT TO BE DUPLICATED WITHOUT WRITTEN PERMISSION.
000900*****************************************************************
001000*                                                               *
001100* ZLDE004 - LEAD ENRICHMENT BATCH - MATCHING ENGINE            *
001200*                                                               *
001300* Walks LDE-LEAD-TABLE in arrival order.  For every lead:       *
001400*                                                                *
001500*   3000-CLASSIFY-LEAD     - extract/normalize/canonicalize the *
001600*                            email domain, check the personal-   *
001700*                            domain list, SEARCH ALL the         *
001800*                            account table, decide DomainMatch/  *
001900*                            Ambiguous/NoMatch/NoEmailDomain/    *
002000*                            PersonalEmail.                      *
002100*   4000-WRITE-ENR-REC      - one per lead, always.              *
002200*   5000-WRITE-AMB-REC      - only when the reason is Ambiguous. *
002300*   6000-WRITE-DUP-REC      - only when ZLDE003 flagged the lead *
002400*                            a potential duplicate.              *
002500*                                                                *
002600* Date       UserID   Description                              *
002700* ---------- -------- ---------------------------------------- *
002800* 04/11/89   DRK      Original program - DomainMatch/NoMatch    *
002900*                     only - CR-0118.                           *
003000* 05/02/89   DRK      Added PersonalEmail, the built-in          *
003100*                     personal-domain list - CR-0129.           *
003200* 09/02/94   DRK      Account lookup converted to SEARCH ALL;    *
003300*                     added Ambiguous and the candidate packer   *
003400*                     - CR-0312.                                *
003500* 11/30/98   RMH      Y2K REVIEW - no two-digit year fields in  *
003600*                     this program.  No change - CR-0477.       *
003700* 06/16/03   PTN      ENR-DUP-FLAG/GROUP/REASON now copied       *
003800*                     straight off LDE-LEAD-TABLE instead of     *
003900*                     being recomputed here - CR-0645.           *
004000* 03/02/06   PTN      3000-CLASSIFY-LEAD fed 8100's uppercase    *
004100*                     'NO DOMAIN' sentinel back through 8200,    *
004200*                     which lower-cased it to 'no domain' and    *
004300*                     never matched the caller's check - a lead  *
004400*                     with no usable domain fell through to      *
004500*                     NoMatch instead of NoEmailDomain. Now      *
004600*                     tests LDE4-DOMAIN-RAW-WORK for blank       *
004700*                     before ever calling 8200 - CR-0712.        *
004800* 03/02/06   PTN      Seven of the classify/score work fields    *
004900*                     (the personal-hit and pack-full switches,  *
005000*                     the lead/personal/first-match/scan/pack    *
005100*                     indices) repacked as 77-level items, this  *
005200*                     shop's habit for a standalone scalar not   *
005300*                     part of any record - CR-0713.              *
005400* 03/09/06   PTN      Added COPY ZLDENRMC. after 9900-EXIT - the *
005500*                     8100/8200/8400 paragraphs this program     *
005600*                     PERFORMs live in that copy and were never  *
005700*                     actually linked in - CR-0714.              *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-370.
006200 OBJECT-COMPUTER.   IBM-370.
006300 SPECIAL-NAMES.
006400     C01            IS TOP-OF-FORM
006500     CLASS LDE-NORM-ALNUM-US IS 'A' THRU 'Z', 'a' THRU 'z',
006600                                '0' THRU '9', '_'.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ENR-FILE             ASSIGN TO ENRFILE
007000                                  FILE STATUS IS LDE4-ENR-FS.
007100     SELECT AMB-FILE             ASSIGN TO AMBFILE
007200                                  FILE STATUS IS LDE4-AMB-FS.
007300     SELECT DUP-FILE             ASSIGN TO DUPFILE
007400                                  FILE STATUS IS LDE4-DUP-FS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ENR-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 COPY ZLDEENRC.
008100 FD  AMB-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400 COPY ZLDEAMBC.
008500 FD  DUP-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800 COPY ZLDEDUPC.
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100* DEFINE LOCAL VARIABLES                                        *
009200*****************************************************************
009300 01  LDE4-ENR-FS                PIC X(02) VALUE SPACES.
009400 01  LDE4-AMB-FS                PIC X(02) VALUE SPACES.
009500 01  LDE4-DUP-FS                PIC X(02) VALUE SPACES.
009600
009700 01  LDE4-FILE-STATUS-WORK      PIC X(02) VALUE SPACES.
009800 01  LDE4-FILE-STATUS-DIGITS REDEFINES LDE4-FILE-STATUS-WORK.
009900     05  LDE4-FS-DIGIT-1        PIC X(01).
010000     05  LDE4-FS-DIGIT-2        PIC X(01).
010100
010200 77  LDE4-LEAD-IDX2              PIC S9(08) COMP VALUE ZEROES.
010300
010400*****************************************************************
010500* 3000-CLASSIFY-LEAD work fields - one lead's verdict, rebuilt  *
010600* fresh by every call.                                           *
010700*****************************************************************
010800 01  LDE4-DOMAIN-RAW-WORK        PIC X(60) VALUE SPACES.
010900 01  LDE4-DOMAIN-NORM-WORK       PIC X(60) VALUE SPACES.
011000 01  LDE4-DOMAIN-CANON-WORK      PIC X(60) VALUE SPACES.
011100 01  LDE4-SUGG-ID                PIC X(18) VALUE SPACES.
011200 01  LDE4-SUGG-NAME              PIC X(42) VALUE SPACES.
011300 01  LDE4-REASON-WORK            PIC X(13) VALUE SPACES.
011400 01  LDE4-CONFIDENCE-WORK        PIC X(06) VALUE SPACES.
011500 01  LDE4-CAND-COUNT-WORK        PIC 9(03) VALUE ZEROES.
011600 01  LDE4-CANDIDATES-WORK        PIC X(167) VALUE SPACES.
011700 77  LDE4-PERSONAL-HIT-SW        PIC X(01) VALUE 'N'.
011800
011900*****************************************************************
012000* Built-in personal-domain list - a literal-filled 01 level     *
012100* REDEFINES'd as a table, the way the shop has always loaded a  *
012200* short fixed reference list with no file behind it.            *
012300*****************************************************************
012400 01  LDE4-PERSONAL-DOMAIN-LIST.
012500     05  FILLER                 PIC X(20) VALUE 'gmail.com'.
012600     05  FILLER                 PIC X(20) VALUE 'googlemail.com'.
012700     05  FILLER                 PIC X(20) VALUE 'yahoo.com'.
012800     05  FILLER                 PIC X(20) VALUE 'ymail.com'.
012900     05  FILLER                 PIC X(20) VALUE 'outlook.com'.
013000     05  FILLER                 PIC X(20) VALUE 'hotmail.com'.
013100     05  FILLER                 PIC X(20) VALUE 'live.com'.
013200     05  FILLER                 PIC X(20) VALUE 'msn.com'.
013300     05  FILLER                 PIC X(20) VALUE 'icloud.com'.
013400     05  FILLER                 PIC X(20) VALUE 'me.com'.
013500     05  FILLER                 PIC X(20) VALUE 'mac.com'.
013600     05  FILLER                 PIC X(20) VALUE 'aol.com'.
013700     05  FILLER                 PIC X(20) VALUE 'proton.me'.
013800     05  FILLER                 PIC X(20) VALUE 'protonmail.com'.
013900     05  FILLER                 PIC X(20) VALUE 'gmx.com'.
014000     05  FILLER                 PIC X(20) VALUE 'gmx.net'.
014100 01  LDE4-PERSONAL-DOMAIN-TAB REDEFINES LDE4-PERSONAL-DOMAIN-LIST.
014200     05  LDE4-PERSONAL-ENTRY    PIC X(20) OCCURS 16 TIMES.
014300 77  LDE4-PERS-IDX               PIC S9(04) COMP VALUE ZEROES.
014400
014500*****************************************************************
014600* 3100-SEARCH-ACCT-TABLE work fields.                            *
014700*****************************************************************
014800 77  LDE4-MATCH-FIRST-IDX        PIC S9(08) COMP VALUE ZEROES.
014900 01  LDE4-MATCH-COUNT            PIC S9(08) COMP VALUE ZEROES.
015000 77  LDE4-SCAN-IDX                PIC S9(08) COMP VALUE ZEROES.
015100
015200*****************************************************************
015300* 3200-PACK-CANDIDATES work fields - trims one account field at *
015400* a time into LDE4-APPEND-SRC/LEN before 3250-APPEND-TEXT copies *
015500* it onto the shared LDE-CAND-BUILD-TEXT scratch from ZLDESCRC.  *
015600*****************************************************************
015700 77  LDE4-PACK-IDX                PIC S9(08) COMP VALUE ZEROES.
015800 01  LDE4-PACK-TAKEN               PIC S9(04) COMP VALUE ZEROES.
015900 77  LDE4-PACK-FULL-SW             PIC X(01) VALUE 'N'.
016000
016100 01  LDE4-PACK-FIELD-WORK          PIC X(60) VALUE SPACES.
016200 01  LDE4-PACK-FIELD-CHARS REDEFINES LDE4-PACK-FIELD-WORK.
016300     05  LDE4-PACK-FIELD-CHAR      PIC X(01) OCCURS 60 TIMES.
016400 01  LDE4-PACK-FIELD-LEN            PIC S9(04) COMP VALUE ZEROES.
016500
016600 01  LDE4-APPEND-SRC                PIC X(167) VALUE SPACES.
016700 01  LDE4-APPEND-LEN                 PIC S9(04) COMP VALUE ZEROES.
016800
016900 COPY ZLDESCRC.
017000
017100 LINKAGE SECTION.
017200 COPY ZLDETBLC.
017300
017400 PROCEDURE DIVISION USING LDE-RUN-OPTIONS
017500                          LDE-RUN-DATE-WORK
017600                          LDE-ACCT-TABLE
017700                          LDE-ALIAS-TABLE
017800                          LDE-LEAD-TABLE
017900                          LDE-COUNTERS.
018000
018100*****************************************************************
018200* Main process - open the three output files, classify and      *
018300* write every lead, close the files, hand control back.          *
018400*****************************************************************
018500     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
018600     PERFORM 2000-PROCESS-LEADS    THRU 2000-EXIT.
018700     PERFORM 9000-CLOSE-FILES      THRU 9000-EXIT.
018800     GOBACK.
018900
019000*****************************************************************
019100* Open the three output files; abend the step on a bad status.  *
019200*****************************************************************
019300 1000-INITIALIZE.
019400     OPEN OUTPUT ENR-FILE.
019500     IF  LDE4-ENR-FS NOT EQUAL '00'
019600         MOVE LDE4-ENR-FS          TO LDE4-FILE-STATUS-WORK
019700         PERFORM 9900-FILE-ERROR   THRU 9900-EXIT.
019800     OPEN OUTPUT AMB-FILE.
019900     IF  LDE4-AMB-FS NOT EQUAL '00'
020000         MOVE LDE4-AMB-FS          TO LDE4-FILE-STATUS-WORK
020100         PERFORM 9900-FILE-ERROR   THRU 9900-EXIT.
020200     OPEN OUTPUT DUP-FILE.
020300     IF  LDE4-DUP-FS NOT EQUAL '00'
020400         MOVE LDE4-DUP-FS          TO LDE4-FILE-STATUS-WORK
020500         PERFORM 9900-FILE-ERROR   THRU 9900-EXIT.
020600 1000-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Drive every row of LDE-LEAD-TABLE through classify-and-write. *
021100*****************************************************************
021200 2000-PROCESS-LEADS.
021300     PERFORM 2100-PROCESS-ONE-LEAD THRU 2100-EXIT
021400             VARYING LDE4-LEAD-IDX2 FROM 1 BY 1
021500             UNTIL LDE4-LEAD-IDX2 GREATER LDE-LEAD-COUNT.
021600 2000-EXIT.
021700     EXIT.
021800
021900 2100-PROCESS-ONE-LEAD.
022000     PERFORM 3000-CLASSIFY-LEAD    THRU 3000-EXIT.
022100     PERFORM 4000-WRITE-ENR-REC    THRU 4000-EXIT.
022200     IF  LDE4-REASON-WORK EQUAL 'Ambiguous'
022300         PERFORM 5000-WRITE-AMB-REC THRU 5000-EXIT.
022400     IF  LDE-LEAD-DUP-FLAG (LDE4-LEAD-IDX2) EQUAL 'Y'
022500         PERFORM 6000-WRITE-DUP-REC THRU 6000-EXIT.
022600     PERFORM 7000-ACCUM-TOTALS     THRU 7000-EXIT.
022700 2100-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* 3000-CLASSIFY-LEAD - the five-step ordered classification.    *
023200* Falls through to one of the 309x labels below, each of which  *
023300* sets the verdict and jumps to 3000-EXIT.                       *
023400*****************************************************************
023500 3000-CLASSIFY-LEAD.
023600     MOVE SPACES                  TO LDE4-SUGG-ID LDE4-SUGG-NAME
023700                                      LDE4-CANDIDATES-WORK
023800                                      LDE4-DOMAIN-RAW-WORK
023900                                      LDE4-DOMAIN-NORM-WORK
024000                                      LDE4-DOMAIN-CANON-WORK.
024100     MOVE ZEROES                   TO LDE4-CAND-COUNT-WORK.
024200     MOVE 'N'                      TO LDE4-PERSONAL-HIT-SW.
024300     MOVE LDE-LEAD-EMAIL (LDE4-LEAD-IDX2) TO LDE-NORM-INPUT.
024400     PERFORM 8100-EXTRACT-EMAIL-DOMAIN   THRU 8100-EXIT.
024500     IF  LDE-NORM-RESULT NOT EQUAL 'NO DOMAIN'
024600         MOVE LDE-NORM-RESULT       TO LDE4-DOMAIN-RAW-WORK.
024700     IF  LDE4-DOMAIN-RAW-WORK EQUAL SPACES
024800         GO TO 3090-NO-EMAIL-DOMAIN.
024900     MOVE LDE4-DOMAIN-RAW-WORK      TO LDE-NORM-INPUT.
025000     PERFORM 8200-NORMALIZE-DOMAIN THRU 8200-EXIT.
025100     IF  LDE-NORM-RESULT EQUAL 'NO DOMAIN'
025200         GO TO 3090-NO-EMAIL-DOMAIN.
025300     MOVE LDE-NORM-RESULT            TO LDE4-DOMAIN-NORM-WORK.
025400     MOVE LDE-NORM-RESULT             TO LDE-NORM-INPUT.
025500     PERFORM 8400-CANONICALIZE-DOMAIN THRU 8400-EXIT.
025600     MOVE LDE-NORM-RESULT              TO LDE4-DOMAIN-CANON-WORK.
025700     IF  LDE-PERSONAL-IS-ON
025800         PERFORM 3050-CHECK-PERSONAL  THRU 3050-EXIT.
025900     IF  LDE4-PERSONAL-HIT-SW EQUAL 'Y'
026000         GO TO 3092-PERSONAL-EMAIL.
026100     PERFORM 3100-SEARCH-ACCT-TABLE    THRU 3100-EXIT.
026200     IF  LDE4-MATCH-COUNT EQUAL 1
026300         GO TO 3094-DOMAIN-MATCH.
026400     IF  LDE4-MATCH-COUNT GREATER 1
026500         GO TO 3096-AMBIGUOUS.
026600     GO TO 3098-NO-MATCH.
026700 3090-NO-EMAIL-DOMAIN.
026800     MOVE 'NoEmailDomain'             TO LDE4-REASON-WORK.
026900     MOVE 'Low   '                    TO LDE4-CONFIDENCE-WORK.
027000     GO TO 3000-EXIT.
027100 3092-PERSONAL-EMAIL.
027200     MOVE 'PersonalEmail'              TO LDE4-REASON-WORK.
027300     MOVE 'Low   '                     TO LDE4-CONFIDENCE-WORK.
027400     GO TO 3000-EXIT.
027500 3094-DOMAIN-MATCH.
027600     MOVE 'DomainMatch'                 TO LDE4-REASON-WORK.
027700     MOVE 'High  '                      TO LDE4-CONFIDENCE-WORK.
027800     MOVE 1                              TO LDE4-CAND-COUNT-WORK.
027900     MOVE LDE-ACCT-ID (LDE4-MATCH-FIRST-IDX)    TO LDE4-SUGG-ID.
028000     MOVE LDE-ACCT-NAME (LDE4-MATCH-FIRST-IDX)  TO LDE4-SUGG-NAME.
028100     GO TO 3000-EXIT.
028200 3096-AMBIGUOUS.
028300     MOVE 'Ambiguous'                    TO LDE4-REASON-WORK.
028400     MOVE 'Medium'                       TO LDE4-CONFIDENCE-WORK.
028500     MOVE LDE4-MATCH-COUNT                TO LDE4-CAND-COUNT-WORK.
028600     PERFORM 3200-PACK-CANDIDATES         THRU 3200-EXIT.
028700     GO TO 3000-EXIT.
028800 3098-NO-MATCH.
028900     MOVE 'NoMatch'            TO LDE4-REASON-WORK.
029000     MOVE 'Low   '             TO LDE4-CONFIDENCE-WORK.
029100 3000-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500* 3050-CHECK-PERSONAL - linear scan of the 16-entry built-in     *
029600* personal-domain list.                                          *
029700*****************************************************************
029800 3050-CHECK-PERSONAL.
029900     MOVE 'N'                    TO LDE4-PERSONAL-HIT-SW.
030000     MOVE 1                      TO LDE4-PERS-IDX.
030100     PERFORM 3060-CHECK-ONE-PERSONAL THRU 3060-EXIT
030200             UNTIL LDE4-PERS-IDX GREATER 16
030300                OR LDE4-PERSONAL-HIT-SW EQUAL 'Y'.
030400 3050-EXIT.
030500     EXIT.
030600
030700 3060-CHECK-ONE-PERSONAL.
030800     IF  LDE4-DOMAIN-CANON-WORK EQUAL
030900                     LDE4-PERSONAL-ENTRY (LDE4-PERS-IDX)
031000         MOVE 'Y'                 TO LDE4-PERSONAL-HIT-SW.
031100     ADD 1                        TO LDE4-PERS-IDX.
031200 3060-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* 3100-SEARCH-ACCT-TABLE - SEARCH ALL for one matching entry,    *
031700* then widen left and right across the contiguous run of         *
031800* entries that share the canonical domain (the table is kept     *
031900* in ascending LDE-ACCT-DOMAIN order by ZLDE002).                *
032000*****************************************************************
032100 3100-SEARCH-ACCT-TABLE.
032200     MOVE ZEROES                   TO LDE4-MATCH-COUNT
032300                                       LDE4-MATCH-FIRST-IDX.
032400     IF  LDE-ACCT-COUNT EQUAL ZEROES
032500         GO TO 3100-EXIT.
032600     SEARCH ALL LDE-ACCT-ENTRY
032700         WHEN LDE-ACCT-DOMAIN (LDE-ACCT-IDX)
032800                                 EQUAL LDE4-DOMAIN-CANON-WORK
032900             MOVE LDE-ACCT-IDX      TO LDE4-MATCH-FIRST-IDX.
033000     IF  LDE4-MATCH-FIRST-IDX EQUAL ZEROES
033100         GO TO 3100-EXIT.
033200     PERFORM 3110-WIDEN-LEFT       THRU 3110-EXIT.
033300     PERFORM 3120-WIDEN-RIGHT      THRU 3120-EXIT.
033400 3100-EXIT.
033500     EXIT.
033600
033700 3110-WIDEN-LEFT.
033800     MOVE LDE4-MATCH-FIRST-IDX       TO LDE4-SCAN-IDX.
033900     PERFORM 3111-STEP-LEFT          THRU 3111-EXIT
034000             UNTIL LDE4-SCAN-IDX EQUAL 1
034100                OR LDE-ACCT-DOMAIN (LDE4-SCAN-IDX - 1)
034200                                NOT EQUAL LDE4-DOMAIN-CANON-WORK.
034300     MOVE LDE4-SCAN-IDX               TO LDE4-MATCH-FIRST-IDX.
034400 3110-EXIT.
034500     EXIT.
034600
034700 3111-STEP-LEFT.
034800     SUBTRACT 1             FROM LDE4-SCAN-IDX.
034900 3111-EXIT.
035000     EXIT.
035100
035200 3120-WIDEN-RIGHT.
035300     MOVE LDE4-MATCH-FIRST-IDX       TO LDE4-SCAN-IDX.
035400     PERFORM 3121-STEP-RIGHT          THRU 3121-EXIT
035500             UNTIL LDE4-SCAN-IDX EQUAL LDE-ACCT-COUNT
035600                OR LDE-ACCT-DOMAIN (LDE4-SCAN-IDX + 1)
035700                                NOT EQUAL LDE4-DOMAIN-CANON-WORK.
035800     SUBTRACT LDE4-MATCH-FIRST-IDX FROM LDE4-SCAN-IDX
035900             GIVING LDE4-MATCH-COUNT.
036000     ADD 1                            TO LDE4-MATCH-COUNT.
036100 3120-EXIT.
036200     EXIT.
036300
036400 3121-STEP-RIGHT.
036500     ADD 1                  TO LDE4-SCAN-IDX.
036600 3121-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000* 3200-PACK-CANDIDATES - up to the first 10 matching accounts,   *
037100* joined id|name|domain by ' || ', truncated at 167 bytes.       *
037200*****************************************************************
037300 3200-PACK-CANDIDATES.
037400     MOVE SPACES                   TO LDE-CAND-BUILD-TEXT.
037500     MOVE ZEROES                    TO LDE-CAND-BUILD-LEN.
037600     MOVE LDE4-MATCH-FIRST-IDX       TO LDE4-PACK-IDX.
037700     MOVE ZEROES                     TO LDE4-PACK-TAKEN.
037800     MOVE 'N'                        TO LDE4-PACK-FULL-SW.
037900     PERFORM 3210-PACK-ONE-CANDIDATE THRU 3210-EXIT
038000             UNTIL LDE4-PACK-TAKEN EQUAL LDE4-MATCH-COUNT
038100                OR LDE4-PACK-TAKEN EQUAL 10
038200                OR LDE4-PACK-FULL-SW EQUAL 'Y'.
038300     MOVE LDE-CAND-BUILD-TEXT         TO LDE4-CANDIDATES-WORK.
038400 3200-EXIT.
038500     EXIT.
038600
038700 3210-PACK-ONE-CANDIDATE.
038800     IF  LDE4-PACK-TAKEN GREATER ZEROES
038900         MOVE ' || '               TO LDE4-APPEND-SRC (1:4)
039000         MOVE 4                    TO LDE4-APPEND-LEN
039100         PERFORM 3250-APPEND-TEXT  THRU 3250-EXIT.
039200     MOVE LDE-ACCT-ID (LDE4-PACK-IDX) TO LDE4-PACK-FIELD-WORK.
039300     PERFORM 3240-TRIM-PACK-FIELD     THRU 3240-EXIT.
039400     IF  LDE4-PACK-FIELD-LEN GREATER ZEROES
039500         MOVE LDE4-PACK-FIELD-WORK (1 : LDE4-PACK-FIELD-LEN)
039600                 TO LDE4-APPEND-SRC (1 : LDE4-PACK-FIELD-LEN)
039700         MOVE LDE4-PACK-FIELD-LEN  TO LDE4-APPEND-LEN
039800         PERFORM 3250-APPEND-TEXT  THRU 3250-EXIT.
039900     MOVE '|'                         TO LDE4-APPEND-SRC (1:1).
040000     MOVE 1                           TO LDE4-APPEND-LEN.
040100     PERFORM 3250-APPEND-TEXT         THRU 3250-EXIT.
040200     MOVE LDE-ACCT-NAME (LDE4-PACK-IDX) TO LDE4-PACK-FIELD-WORK.
040300     PERFORM 3240-TRIM-PACK-FIELD       THRU 3240-EXIT.
040400     IF  LDE4-PACK-FIELD-LEN GREATER ZEROES
040500         MOVE LDE4-PACK-FIELD-WORK (1 : LDE4-PACK-FIELD-LEN)
040600                 TO LDE4-APPEND-SRC (1 : LDE4-PACK-FIELD-LEN)
040700         MOVE LDE4-PACK-FIELD-LEN  TO LDE4-APPEND-LEN
040800         PERFORM 3250-APPEND-TEXT  THRU 3250-EXIT.
040900     MOVE '|'                           TO LDE4-APPEND-SRC (1:1).
041000     MOVE 1                             TO LDE4-APPEND-LEN.
041100     PERFORM 3250-APPEND-TEXT           THRU 3250-EXIT.
041200     MOVE LDE-ACCT-DOMAIN (LDE4-PACK-IDX) TO LDE4-PACK-FIELD-WORK.
041300     PERFORM 3240-TRIM-PACK-FIELD         THRU 3240-EXIT.
041400     IF  LDE4-PACK-FIELD-LEN GREATER ZEROES
041500         MOVE LDE4-PACK-FIELD-WORK (1 : LDE4-PACK-FIELD-LEN)
041600                 TO LDE4-APPEND-SRC (1 : LDE4-PACK-FIELD-LEN)
041700         MOVE LDE4-PACK-FIELD-LEN  TO LDE4-APPEND-LEN
041800         PERFORM 3250-APPEND-TEXT  THRU 3250-EXIT.
041900     ADD 1                              TO LDE4-PACK-IDX.
042000     ADD 1                              TO LDE4-PACK-TAKEN.
042100 3210-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500* 3240-TRIM-PACK-FIELD - trailing-space trim of                  *
042600* LDE4-PACK-FIELD-WORK; leaves the trimmed length in             *
042700* LDE4-PACK-FIELD-LEN (zero if the field is all spaces).         *
042800*****************************************************************
042900 3240-TRIM-PACK-FIELD.
043000     MOVE 60                        TO LDE4-PACK-FIELD-LEN.
043100     PERFORM 3241-TRIM-ONE-PACK     THRU 3241-EXIT
043200             UNTIL LDE4-PACK-FIELD-LEN EQUAL ZEROES
043300                OR LDE4-PACK-FIELD-CHAR (LDE4-PACK-FIELD-LEN)
043400                                     NOT EQUAL SPACE.
043500 3240-EXIT.
043600     EXIT.
043700
043800 3241-TRIM-ONE-PACK.
043900     SUBTRACT 1               FROM LDE4-PACK-FIELD-LEN.
044000 3241-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400* 3250-APPEND-TEXT - appends LDE4-APPEND-SRC (1:LDE4-APPEND-LEN) *
044500* onto LDE-CAND-BUILD-TEXT; silently stops (flag on) once the    *
044600* 167-byte field is full - the truncation the spec calls for.    *
044700*****************************************************************
044800 3250-APPEND-TEXT.
044900     IF  LDE-CAND-BUILD-LEN + LDE4-APPEND-LEN GREATER 167
045000         MOVE 'Y'                    TO LDE4-PACK-FULL-SW
045100         GO TO 3250-EXIT.
045200     MOVE LDE4-APPEND-SRC (1 : LDE4-APPEND-LEN)
045300             TO LDE-CAND-BUILD-TEXT
045400                 (LDE-CAND-BUILD-LEN + 1 : LDE4-APPEND-LEN).
045500     ADD LDE4-APPEND-LEN               TO LDE-CAND-BUILD-LEN.
045600 3250-EXIT.
045700     EXIT.
045800
045900*****************************************************************
046000* 4000-WRITE-ENR-REC - one per lead, every time, in input order. *
046100*****************************************************************
046200 4000-WRITE-ENR-REC.
046300     MOVE SPACES TO ENR-REC.
046400     MOVE LDE-LEAD-ID (LDE4-LEAD-IDX2) TO ENR-LEAD-ID.
046500     MOVE LDE-LEAD-EMAIL (LDE4-LEAD-IDX2) TO ENR-EMAIL.
046600     MOVE LDE-LEAD-COMPANY (LDE4-LEAD-IDX2) TO ENR-COMPANY.
046700     MOVE LDE4-DOMAIN-RAW-WORK TO ENR-DOMAIN-RAW.
046800     MOVE LDE4-DOMAIN-NORM-WORK TO ENR-DOMAIN-NORM.
046900     MOVE LDE4-DOMAIN-CANON-WORK TO ENR-DOMAIN-CANON.
047000     MOVE LDE4-SUGG-ID TO ENR-SUGG-ACCT-ID.
047100     MOVE LDE4-SUGG-NAME TO ENR-SUGG-ACCT-NAME.
047200     MOVE LDE4-REASON-WORK TO ENR-MATCH-REASON.
047300     MOVE LDE4-CONFIDENCE-WORK TO ENR-CONFIDENCE.
047400     MOVE LDE4-CAND-COUNT-WORK TO ENR-CAND-COUNT.
047500     MOVE LDE-LEAD-DUP-FLAG (LDE4-LEAD-IDX2) TO ENR-DUP-FLAG.
047600     MOVE LDE-LEAD-DUP-GROUP (LDE4-LEAD-IDX2) TO ENR-DUP-GROUP.
047700     MOVE LDE-LEAD-DUP-REASON (LDE4-LEAD-IDX2)
047800             TO ENR-DUP-REASON.
047900     WRITE ENR-REC.
048000 4000-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400* 5000-WRITE-AMB-REC - only for an Ambiguous verdict.            *
048500*****************************************************************
048600 5000-WRITE-AMB-REC.
048700     MOVE SPACES TO AMB-REC.
048800     MOVE LDE-LEAD-ID (LDE4-LEAD-IDX2) TO AMB-LEAD-ID.
048900     MOVE LDE-LEAD-EMAIL (LDE4-LEAD-IDX2) TO AMB-EMAIL.
049000     MOVE LDE4-DOMAIN-CANON-WORK TO AMB-DOMAIN.
049100     MOVE LDE4-CAND-COUNT-WORK TO AMB-CAND-COUNT.
049200     MOVE LDE4-CANDIDATES-WORK TO AMB-CANDIDATES.
049300     WRITE AMB-REC.
049400 5000-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800* 6000-WRITE-DUP-REC - only when ZLDE003 flagged this lead.      *
049900*****************************************************************
050000 6000-WRITE-DUP-REC.
050100     MOVE SPACES TO DUP-REC.
050200     MOVE LDE-LEAD-ID (LDE4-LEAD-IDX2) TO DUP-LEAD-ID.
050300     MOVE LDE-LEAD-NORM-EMAIL (LDE4-LEAD-IDX2) TO DUP-EMAIL.
050400     MOVE LDE-LEAD-DUP-GROUP (LDE4-LEAD-IDX2) TO DUP-GROUP-ID.
050500     MOVE LDE-LEAD-DUP-REASON (LDE4-LEAD-IDX2) TO DUP-REASON.
050600     WRITE DUP-REC.
050700 6000-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100* 7000-ACCUM-TOTALS - matched-high / ambiguous / unmatched,      *
051200* per the run-summary split in the spec.                         *
051300*****************************************************************
051400 7000-ACCUM-TOTALS.
051500     IF  LDE4-CONFIDENCE-WORK EQUAL 'High  '
051600         ADD 1                TO LDE-CNT-MATCHED-HIGH
051700         GO TO 7000-EXIT.
051800     IF  LDE4-REASON-WORK EQUAL 'Ambiguous'
051900         ADD 1                 TO LDE-CNT-AMBIGUOUS
052000         GO TO 7000-EXIT.
052100     ADD 1                      TO LDE-CNT-UNMATCHED.
052200 7000-EXIT.
052300     EXIT.
052400
052500*****************************************************************
052600* Close the three output files.                                  *
052700*****************************************************************
052800 9000-CLOSE-FILES.
052900     CLOSE ENR-FILE.
053000     CLOSE AMB-FILE.
053100     CLOSE DUP-FILE.
053200 9000-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600* 9900-FILE-ERROR - bad open status on an output file; report   *
053700* it and abend the step.                                         *
053800*****************************************************************
053900 9900-FILE-ERROR.
054000     DISPLAY 'ZLDE004 - FILE STATUS ERROR ' LDE4-FILE-STATUS-WORK.
054100     MOVE 16                          TO RETURN-CODE.
054200     GOBACK.
054300 9900-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700* ZLDE004 calls into the shared domain/email normalizer          *
054800* paragraph bank - see ZLDENRMC's own banner for the             *
054900* 8100/8200/8400 entry points and their                          *
055000* LDE-NORM-INPUT/LDE-NORM-RESULT contract.                       *
055100******************************************************************
055200 COPY ZLDENRMC.
