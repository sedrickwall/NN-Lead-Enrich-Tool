000100*****************************************************************
000200* ZLDELEDC - Lead upload record layout.                         *
000300*                                                                *
000400* One LEAD-REC per row of the caller-supplied lead upload.      *
000500* Fixed length 164.  Fields are left-justified, space padded,   *
000600* exactly as they arrive from the upload extract - this copy    *
000700* carries no indicator bytes of its own; see ZLDETBLC for the   *
000800* working-storage view built from it.                           *
000900*                                                                *
001000* 1989-04-11 DRK  CR-0118  Original layout.                     *
001100*****************************************************************
001200 01  LEAD-REC.
001300     05  LEAD-ID             PIC X(10).
001400     05  LEAD-EMAIL          PIC X(60).
001500     05  LEAD-COMPANY        PIC X(50).
001600     05  LEAD-NAME           PIC X(40).
001700     05  FILLER              PIC X(04).
