000100*****************************************************************
000200* ZLDEALIC - Domain alias library record layout.                *
000300*                                                                *
000400* One ALIAS-REC per InputDomain/CanonicalDomain pair maintained  *
000500* by Sales Ops.  Fixed length 124.  No required order - ZLDE002 *
000600* indexes the table as read, and a later row for the same       *
000700* ALIAS-INPUT-DOM overwrites the canonical domain stored for an  *
000800* earlier one (last row on the file wins).                      *
000900*                                                                *
001000* 1989-04-11 DRK  CR-0118  Original layout.                     *
001100*****************************************************************
001200 01  ALIAS-REC.
001300     05  ALIAS-INPUT-DOM     PIC X(60).
001400     05  ALIAS-CANON-DOM     PIC X(60).
001500     05  FILLER              PIC X(04).
