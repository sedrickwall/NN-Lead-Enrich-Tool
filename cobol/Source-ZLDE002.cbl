000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLDE002.
000300 AUTHOR.        D R KOWALCZYK.
000400 INSTALLATION.  WALMART LABS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM IS THE PROPERTY OF WALMART LABS AND
000800     IS NOT TO BE DUPLICATED WITHOUT WRITTEN PERMISSION.
000900*****************************************************************
001000*                                                               *
001100* ZLDE002 - LEAD ENRICHMENT BATCH - LIBRARY PREPARATION        *
001200*                                                               *
001300* Loads the CRM account library and the domain alias table     *
001400* into the in-memory tables CALLed by ZLDE004:                 *
001500*                                                               *
001600*   LDE-ACCT-TABLE  - one entry per account with a usable      *
001700*                     website, kept in ascending domain order  *
001800*                     so ZLDE004 can SEARCH ALL it.             *
001900*   LDE-ALIAS-TABLE - one entry per InputDomain, also kept in  *
002000*                     ascending order; a later row for the      *
002100*                     same InputDomain overwrites the earlier   *
002200*                     CanonicalDomain (last row on the file      *
002300*                     wins).                                    *
002400*                                                               *
002500* Both tables are built by an insertion sort as the file is    *
002600* read - there is no SORT step ahead of this program and the    *
002700* libraries are not expected to arrive pre-sorted.              *
002800*                                                               *
002900* Date       UserID   Description                              *
003000* ---------- -------- ---------------------------------------- *
003100* 04/11/89   DRK      Original program - CR-0118.               *
003200* 04/19/89   DRK      Later row wins on a duplicate alias        *
003300*                     InputDomain - CR-0122.                    *
003400* 02/27/91   DRK      No change - subdomain collapse is driven  *
003500*                     by LDE-OPT-COLLAPSE-SUBDOM inside          *
003600*                     ZLDENRMC, already honoured here - CR-0203.*
003700* 09/02/94   DRK      Added the account-table insertion sort;   *
003800*                     ZLDE004 moved to SEARCH ALL this release  *
003900*                     and needs the table kept in domain order  *
004000*                     - CR-0312.                                *
004100* 11/30/98   RMH      Y2K REVIEW - no two-digit year fields in  *
004200*                     this program.  No change - CR-0477.       *
004300* 06/16/03   PTN      Added the library counts to LDE-COUNTERS  *
004400*                     for the ZLDE005 summary - CR-0645.        *
004500* 03/02/06   PTN      Five of the account/alias insertion-sort   *
004600*                     work fields (the EOF switches, the shift   *
004700*                     indices, the alias-found search index)     *
004800*                     repacked as 77-level items, this shop's    *
004900*                     habit for a standalone scalar not part of  *
005000*                     any record - CR-0712.                      *
005100* 03/09/06   PTN      Added COPY ZLDENRMC. after 9900-EXIT - the *
005200*                     8100/8200/8400/8500 paragraphs this        *
005300*                     program PERFORMs live in that copy and     *
005400*                     were never actually linked in - CR-0714.   *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01            IS TOP-OF-FORM
006200     CLASS LDE-NORM-ALNUM-US IS 'A' THRU 'Z', 'a' THRU 'z',
006300                                '0' THRU '9', '_'.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ACCT-FILE            ASSIGN TO ACCTFILE
006700                                  FILE STATUS IS LDE2-ACCT-FS.
006800     SELECT ALIAS-FILE           ASSIGN TO ALIASFIL
006900                                  FILE STATUS IS LDE2-ALIAS-FS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ACCT-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 COPY ZLDEACTC.
007600 FD  ALIAS-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 COPY ZLDEALIC.
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200* DEFINE LOCAL VARIABLES                                        *
008300*****************************************************************
008400 01  LDE2-ACCT-FS               PIC X(02) VALUE SPACES.
008500 01  LDE2-ALIAS-FS              PIC X(02) VALUE SPACES.
008600
008700 01  LDE2-FILE-STATUS-WORK      PIC X(02) VALUE SPACES.
008800 01  LDE2-FILE-STATUS-DIGITS REDEFINES LDE2-FILE-STATUS-WORK.
008900     05  LDE2-FS-DIGIT-1        PIC X(01).
009000     05  LDE2-FS-DIGIT-2        PIC X(01).
009100
009200 77  LDE2-ACCT-EOF-SW           PIC X(01) VALUE 'N'.
009300     88  LDE2-ACCT-EOF                    VALUE 'Y'.
009400 77  LDE2-ALIAS-EOF-SW          PIC X(01) VALUE 'N'.
009500     88  LDE2-ALIAS-EOF                   VALUE 'Y'.
009600
009700 77  LDE2-ACCT-IDX2             PIC S9(08) COMP VALUE ZEROES.
009800 77  LDE2-ALIAS-IDX2            PIC S9(08) COMP VALUE ZEROES.
009900 77  LDE2-ALIAS-FOUND-IDX       PIC S9(08) COMP VALUE ZEROES.
010000
010100 01  LDE2-NEW-ACCT-ENTRY.
010200     05  LDE2-NEW-ACCT-DOMAIN   PIC X(60).
010300     05  LDE2-NEW-ACCT-ID       PIC X(18).
010400     05  LDE2-NEW-ACCT-NAME     PIC X(42).
010500 01  LDE2-NEW-ACCT-RAW REDEFINES LDE2-NEW-ACCT-ENTRY.
010600     05  FILLER                 PIC X(120).
010700
010800 01  LDE2-NEW-ALIAS-ENTRY.
010900     05  LDE2-NEW-ALIAS-INPUT   PIC X(60).
011000     05  LDE2-NEW-ALIAS-CANON   PIC X(60).
011100 01  LDE2-NEW-ALIAS-RAW REDEFINES LDE2-NEW-ALIAS-ENTRY.
011200     05  FILLER                 PIC X(120).
011300
011400 COPY ZLDESCRC.
011500
011600 LINKAGE SECTION.
011700 COPY ZLDETBLC.
011800
011900 PROCEDURE DIVISION USING LDE-RUN-OPTIONS
012000                          LDE-RUN-DATE-WORK
012100                          LDE-ACCT-TABLE
012200                          LDE-ALIAS-TABLE
012300                          LDE-COUNTERS.
012400
012500*****************************************************************
012600* Main process - open the libraries, load each table, report    *
012700* the counts, hand control back to ZLDE001.                      *
012800*****************************************************************
012900     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
013000     PERFORM 2000-LOAD-ACCOUNTS         THRU 2000-EXIT.
013100     PERFORM 3000-LOAD-ALIASES          THRU 3000-EXIT.
013200     PERFORM 4000-REPORT-LIBRARY-COUNTS THRU 4000-EXIT.
013300     GOBACK.
013400
013500*****************************************************************
013600* Open both libraries; abend the step on a bad open status.      *
013700*****************************************************************
013800 1000-INITIALIZE.
013900     MOVE ZEROES              TO LDE-ACCT-COUNT LDE-ALIAS-COUNT.
014000     OPEN INPUT ACCT-FILE.
014100     IF  LDE2-ACCT-FS NOT EQUAL '00'
014200         MOVE LDE2-ACCT-FS     TO LDE2-FILE-STATUS-WORK
014300         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
014400     OPEN INPUT ALIAS-FILE.
014500     IF  LDE2-ALIAS-FS NOT EQUAL '00'
014600         MOVE LDE2-ALIAS-FS    TO LDE2-FILE-STATUS-WORK
014700         PERFORM 9900-FILE-ERROR THRU 9900-EXIT.
014800 1000-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200* Read ACCT-FILE to end, indexing every usable row.            *
015300*****************************************************************
015400 2000-LOAD-ACCOUNTS.
015500     PERFORM 2050-READ-ACCOUNT THRU 2050-EXIT
015600             WITH TEST AFTER UNTIL LDE2-ACCT-EOF.
015700     CLOSE ACCT-FILE.
015800 2000-EXIT.
015900     EXIT.
016000
016100 2050-READ-ACCOUNT.
016200     READ ACCT-FILE
016300         AT END
016400             SET LDE2-ACCT-EOF  TO TRUE
016500             GO TO 2050-EXIT.
016600     PERFORM 2100-INDEX-ACCOUNT  THRU 2100-EXIT.
016700 2050-EXIT.
016800     EXIT.
016900
017000*****************************************************************
017100* 2100-INDEX-ACCOUNT - normalize ACCT-WEBSITE to a domain; drop  *
017200* the account from the index when nothing usable is left,        *
017300* otherwise insert it into LDE-ACCT-TABLE in domain order.     *
017400*****************************************************************
017500 2100-INDEX-ACCOUNT.
017600     MOVE ACCT-WEBSITE            TO LDE-NORM-INPUT.
017700     PERFORM 8200-NORMALIZE-DOMAIN THRU 8200-EXIT.
017800     IF  LDE-NORM-RESULT EQUAL 'NO DOMAIN'
017900         GO TO 2100-EXIT.
018000     MOVE LDE-NORM-RESULT          TO LDE2-NEW-ACCT-DOMAIN.
018100     MOVE ACCT-ID                  TO LDE2-NEW-ACCT-ID.
018200     MOVE ACCT-NAME                TO LDE2-NEW-ACCT-NAME.
018300     PERFORM 2150-INSERT-ACCOUNT   THRU 2150-EXIT.
018400     ADD 1                         TO LDE-CNT-ACCTS-LOADED.
018500 2100-EXIT.
018600     EXIT.
018700
018800 2150-INSERT-ACCOUNT.
018900     ADD 1                          TO LDE-ACCT-COUNT.
019000     MOVE LDE-ACCT-COUNT             TO LDE2-ACCT-IDX2.
019100     PERFORM 2160-SHIFT-ACCOUNT      THRU 2160-EXIT
019200             UNTIL LDE2-ACCT-IDX2 EQUAL 1
019300                OR LDE-ACCT-DOMAIN (LDE2-ACCT-IDX2 - 1)
019400                               NOT GREATER LDE2-NEW-ACCT-DOMAIN.
019500     MOVE LDE2-NEW-ACCT-DOMAIN       TO
019600                     LDE-ACCT-DOMAIN (LDE2-ACCT-IDX2).
019700     MOVE LDE2-NEW-ACCT-ID           TO
019800                     LDE-ACCT-ID (LDE2-ACCT-IDX2).
019900     MOVE LDE2-NEW-ACCT-NAME         TO
020000                     LDE-ACCT-NAME (LDE2-ACCT-IDX2).
020100 2150-EXIT.
020200     EXIT.
020300
020400 2160-SHIFT-ACCOUNT.
020500     MOVE LDE-ACCT-DOMAIN (LDE2-ACCT-IDX2 - 1)  TO
020600                     LDE-ACCT-DOMAIN (LDE2-ACCT-IDX2).
020700     MOVE LDE-ACCT-ID (LDE2-ACCT-IDX2 - 1)      TO
020800                     LDE-ACCT-ID (LDE2-ACCT-IDX2).
020900     MOVE LDE-ACCT-NAME (LDE2-ACCT-IDX2 - 1)    TO
021000                     LDE-ACCT-NAME (LDE2-ACCT-IDX2).
021100     SUBTRACT 1                    FROM LDE2-ACCT-IDX2.
021200 2160-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* Read ALIAS-FILE to end, indexing every usable row.           *
021700*****************************************************************
021800 3000-LOAD-ALIASES.
021900     PERFORM 3050-READ-ALIAS   THRU 3050-EXIT
022000             WITH TEST AFTER UNTIL LDE2-ALIAS-EOF.
022100     CLOSE ALIAS-FILE.
022200 3000-EXIT.
022300     EXIT.
022400
022500 3050-READ-ALIAS.
022600     READ ALIAS-FILE
022700         AT END
022800             SET LDE2-ALIAS-EOF TO TRUE
022900             GO TO 3050-EXIT.
023000     PERFORM 3100-INDEX-ALIAS    THRU 3100-EXIT.
023100 3050-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500* 3100-INDEX-ALIAS - normalize both ends of the pair; drop the   *
023600* row when either side has no usable domain, otherwise store it. *
023700*****************************************************************
023800 3100-INDEX-ALIAS.
023900     MOVE ALIAS-INPUT-DOM          TO LDE-NORM-INPUT.
024000     PERFORM 8200-NORMALIZE-DOMAIN THRU 8200-EXIT.
024100     IF  LDE-NORM-RESULT EQUAL 'NO DOMAIN'
024200         GO TO 3100-EXIT.
024300     MOVE LDE-NORM-RESULT           TO LDE2-NEW-ALIAS-INPUT.
024400     MOVE ALIAS-CANON-DOM           TO LDE-NORM-INPUT.
024500     PERFORM 8200-NORMALIZE-DOMAIN THRU 8200-EXIT.
024600     IF  LDE-NORM-RESULT EQUAL 'NO DOMAIN'
024700         GO TO 3100-EXIT.
024800     MOVE LDE-NORM-RESULT           TO LDE2-NEW-ALIAS-CANON.
024900     PERFORM 3150-STORE-ALIAS       THRU 3150-EXIT.
025000     ADD 1                          TO LDE-CNT-ALIASES-LOADED.
025100 3100-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* 3150-STORE-ALIAS - overwrite an existing InputDomain row,   *
025600* or insert a new one in ascending order.                     *
025700*****************************************************************
025800 3150-STORE-ALIAS.
025900     MOVE ZEROES                   TO LDE2-ALIAS-FOUND-IDX.
026000     MOVE 1                        TO LDE2-ALIAS-IDX2.
026100     PERFORM 3160-CHECK-ONE-ALIAS  THRU 3160-EXIT
026200             UNTIL LDE2-ALIAS-IDX2 GREATER LDE-ALIAS-COUNT
026300                OR LDE2-ALIAS-FOUND-IDX GREATER ZEROES.
026400     IF  LDE2-ALIAS-FOUND-IDX GREATER ZEROES
026500         MOVE LDE2-NEW-ALIAS-CANON  TO
026600                 LDE-ALIAS-CANON-DOM (LDE2-ALIAS-FOUND-IDX)
026700         GO TO 3150-EXIT.
026800     PERFORM 3170-INSERT-ALIAS     THRU 3170-EXIT.
026900 3150-EXIT.
027000     EXIT.
027100
027200 3160-CHECK-ONE-ALIAS.
027300     IF  LDE-ALIAS-INPUT-DOM (LDE2-ALIAS-IDX2)
027400                              EQUAL LDE2-NEW-ALIAS-INPUT
027500         MOVE LDE2-ALIAS-IDX2       TO LDE2-ALIAS-FOUND-IDX.
027600     ADD 1                          TO LDE2-ALIAS-IDX2.
027700 3160-EXIT.
027800     EXIT.
027900
028000 3170-INSERT-ALIAS.
028100     ADD 1                           TO LDE-ALIAS-COUNT.
028200     MOVE LDE-ALIAS-COUNT            TO LDE2-ALIAS-IDX2.
028300     PERFORM 3180-SHIFT-ALIAS        THRU 3180-EXIT
028400             UNTIL LDE2-ALIAS-IDX2 EQUAL 1
028500                OR LDE-ALIAS-INPUT-DOM (LDE2-ALIAS-IDX2 - 1)
028600                               NOT GREATER LDE2-NEW-ALIAS-INPUT.
028700     MOVE LDE2-NEW-ALIAS-INPUT        TO
028800                     LDE-ALIAS-INPUT-DOM (LDE2-ALIAS-IDX2).
028900     MOVE LDE2-NEW-ALIAS-CANON        TO
029000                     LDE-ALIAS-CANON-DOM (LDE2-ALIAS-IDX2).
029100 3170-EXIT.
029200     EXIT.
029300
029400 3180-SHIFT-ALIAS.
029500     MOVE LDE-ALIAS-INPUT-DOM (LDE2-ALIAS-IDX2 - 1)  TO
029600                     LDE-ALIAS-INPUT-DOM (LDE2-ALIAS-IDX2).
029700     MOVE LDE-ALIAS-CANON-DOM (LDE2-ALIAS-IDX2 - 1)  TO
029800                     LDE-ALIAS-CANON-DOM (LDE2-ALIAS-IDX2).
029900     SUBTRACT 1                     FROM LDE2-ALIAS-IDX2.
030000 3180-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400* Echo the library counts - ZLDE005 prints the full run summary *
030500* later from the same LDE-COUNTERS block.                        *
030600*****************************************************************
030700 4000-REPORT-LIBRARY-COUNTS.
030800     DISPLAY 'ZLDE002 - ACCOUNTS LOADED  ' LDE-CNT-ACCTS-LOADED.
030900     DISPLAY 'ZLDE002 - ALIASES LOADED   ' LDE-CNT-ALIASES-LOADED.
031000 4000-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* 9900-FILE-ERROR - bad open status on either library; report   *
031500* it and abend the step.                                         *
031600*****************************************************************
031700 9900-FILE-ERROR.
031800     DISPLAY 'ZLDE002 - FILE STATUS ERROR ' LDE2-FILE-STATUS-WORK.
031900     MOVE 16                       TO RETURN-CODE.
032000     GOBACK.
032100 9900-EXIT.
032200     EXIT.
032300
032400******************************************************************
032500* ZLDE002 calls into the shared domain/email normalizer          *
032600* paragraph bank - see ZLDENRMC's own banner for the             *
032700* 8100/8200/8400/8500 entry points and their                     *
032800* LDE-NORM-INPUT/LDE-NORM-RESULT contract.                       *
032900******************************************************************
033000 COPY ZLDENRMC.
