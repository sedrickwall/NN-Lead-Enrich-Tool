000100*****************************************************************
000200* ZLDETBLC - Shared run tables, switches and counters for the   *
000300*            lead-enrichment batch (ZLDE001 through ZLDE005).   *
000400*                                                                *
000500* ZLDE001 owns this storage in WORKING-STORAGE and passes it by *
000600* reference on each CALL; ZLDE002/003/004/005 receive it in     *
000700* their LINKAGE SECTION under the same 01-level names.           *
000800*                                                                *
000900* LDE-ACCT-TABLE  - account index built by ZLDE002, kept in     *
001000*                   ascending LDE-ACCT-DOMAIN order so ZLDE004  *
001100*                   can SEARCH ALL it; a domain may own more     *
001200*                   than one contiguous entry.                   *
001300* LDE-ALIAS-TABLE - alias map built by ZLDE002, ascending on     *
001400*                   LDE-ALIAS-INPUT-DOM for the same reason.     *
001500* LDE-LEAD-TABLE  - the whole lead upload, loaded once by        *
001600*                   ZLDE003 and walked in arrival order by       *
001700*                   ZLDE004; carries the dedupe verdict.         *
001800*                                                                *
001900* 1989-04-18 DRK  CR-0118  Original tables (accounts, aliases). *
002000* 1989-05-02 DRK  CR-0129  Added LDE-LEAD-TABLE and run-option   *
002100*                          switches for the enrichment pass.     *
002200* 1994-09-02 DRK  CR-0311  Added dedupe fields to the lead table *
002300*                          entry for the email-exact pass.       *
002400* 1998-11-30 RMH  CR-0477  Y2K REVIEW - no two-digit year fields *
002500*                          exist in this copybook; LDE-RUN-DATE  *
002600*                          is CCYYMMDD already.  No change.      *
002700* 2003-06-16 PTN  CR-0644  Moved the normalizer/candidate        *
002800*                          scratch areas out to ZLDESCRC - they  *
002900*                          are never passed on a CALL and do not *
003000*                          belong in a LINKAGE-shared copybook.  *
003100*****************************************************************
003200
003300*****************************************************************
003400* Run-option switches, set by ZLDE001 from UPSI-0 and passed     *
003500* down unchanged to every worker program.                        *
003600*****************************************************************
003700 01  LDE-RUN-OPTIONS.
003800     05  LDE-OPT-COLLAPSE-SUBDOM     PIC X(01) VALUE 'Y'.
003900         88  LDE-COLLAPSE-IS-ON               VALUE 'Y'.
004000         88  LDE-COLLAPSE-IS-OFF              VALUE 'N'.
004100     05  LDE-OPT-PERSONAL-UNMATCHED  PIC X(01) VALUE 'Y'.
004200         88  LDE-PERSONAL-IS-ON               VALUE 'Y'.
004300         88  LDE-PERSONAL-IS-OFF              VALUE 'N'.
004400     05  FILLER                      PIC X(06).
004500
004600*****************************************************************
004700* Run-date work area - CCYYMMDD overlaid on its CC/YY/MM/DD      *
004800* parts for the banner lines printed by ZLDE001 and ZLDE005.     *
004900*****************************************************************
005000 01  LDE-RUN-DATE-WORK.
005100     05  LDE-RUN-DATE-CCYYMMDD       PIC 9(08) VALUE ZEROES.
005200 01  LDE-RUN-DATE-PARTS REDEFINES LDE-RUN-DATE-WORK.
005300     05  LDE-RUN-DATE-CC             PIC 9(02).
005400     05  LDE-RUN-DATE-YY             PIC 9(02).
005500     05  LDE-RUN-DATE-MM             PIC 9(02).
005600     05  LDE-RUN-DATE-DD             PIC 9(02).
005700
005800*****************************************************************
005900* Account index - built by ZLDE002, searched by ZLDE004.         *
006000*****************************************************************
006100 01  LDE-ACCT-TABLE.
006200     05  LDE-ACCT-COUNT              PIC S9(08) COMP VALUE ZEROES.
006300     05  LDE-ACCT-ENTRY
006400                 OCCURS 1 TO 5000 TIMES
006500                 DEPENDING ON LDE-ACCT-COUNT
006600                 ASCENDING KEY IS LDE-ACCT-DOMAIN
006700                 INDEXED BY LDE-ACCT-IDX.
006800         10  LDE-ACCT-DOMAIN         PIC X(60).
006900         10  LDE-ACCT-ID             PIC X(18).
007000         10  LDE-ACCT-NAME           PIC X(42).
007100         10  FILLER                  PIC X(04).
007200
007300*****************************************************************
007400* Alias map - built by ZLDE002, searched by ZLDE004.             *
007500*****************************************************************
007600 01  LDE-ALIAS-TABLE.
007700     05  LDE-ALIAS-COUNT             PIC S9(08) COMP VALUE ZEROES.
007800     05  LDE-ALIAS-ENTRY
007900                 OCCURS 1 TO 2000 TIMES
008000                 DEPENDING ON LDE-ALIAS-COUNT
008100                 ASCENDING KEY IS LDE-ALIAS-INPUT-DOM
008200                 INDEXED BY LDE-ALIAS-IDX.
008300         10  LDE-ALIAS-INPUT-DOM     PIC X(60).
008400         10  LDE-ALIAS-CANON-DOM     PIC X(60).
008500         10  FILLER                  PIC X(04).
008600
008700*****************************************************************
008800* Lead work table - loaded once by ZLDE003, classified in        *
008900* arrival order by ZLDE004.  LDE-LEAD-DUP-xxx is posted by the   *
009000* email-exact dedupe pass before ZLDE004 ever looks at the row.  *
009100*****************************************************************
009200 01  LDE-LEAD-TABLE.
009300     05  LDE-LEAD-COUNT              PIC S9(08) COMP VALUE ZEROES.
009400     05  LDE-LEAD-ENTRY
009500                 OCCURS 1 TO 10000 TIMES
009600                 DEPENDING ON LDE-LEAD-COUNT
009700                 INDEXED BY LDE-LEAD-IDX.
009800         10  LDE-LEAD-ID             PIC X(10).
009900         10  LDE-LEAD-EMAIL          PIC X(60).
010000         10  LDE-LEAD-COMPANY        PIC X(50).
010100         10  LDE-LEAD-NAME           PIC X(40).
010200         10  LDE-LEAD-NORM-EMAIL     PIC X(60).
010300         10  LDE-LEAD-DUP-FLAG       PIC X(01).
010400             88  LDE-LEAD-IS-DUP            VALUE 'Y'.
010500         10  LDE-LEAD-DUP-GROUP      PIC X(07).
010600         10  LDE-LEAD-DUP-REASON     PIC X(10).
010700         10  FILLER                  PIC X(05).
010800
010900*****************************************************************
011000* End-of-run counters, printed by ZLDE005 and echoed in part by *
011100* ZLDE002's library-count message.                               *
011200*****************************************************************
011300 01  LDE-COUNTERS.
011400     05  LDE-CNT-ACCTS-LOADED        PIC S9(08) COMP VALUE ZEROES.
011500     05  LDE-CNT-ALIASES-LOADED      PIC S9(08) COMP VALUE ZEROES.
011600     05  LDE-CNT-LEADS-READ          PIC S9(08) COMP VALUE ZEROES.
011700     05  LDE-CNT-MATCHED-HIGH        PIC S9(08) COMP VALUE ZEROES.
011800     05  LDE-CNT-AMBIGUOUS           PIC S9(08) COMP VALUE ZEROES.
011900     05  LDE-CNT-UNMATCHED           PIC S9(08) COMP VALUE ZEROES.
012000     05  LDE-CNT-DUPLICATES          PIC S9(08) COMP VALUE ZEROES.
012100     05  FILLER                      PIC X(04) VALUE SPACES.
