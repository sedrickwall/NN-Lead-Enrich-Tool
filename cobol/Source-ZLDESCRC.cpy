000100*****************************************************************
000200* ZLDESCRC - Normalizer and candidate-packing scratch areas.     *
000300*                                                                *
000400* Working-storage only - never passed on a CALL, so this is     *
000500* COPY'd into WORKING-STORAGE (not LINKAGE SECTION) of every     *
000600* program that uses Source-ZLDENRMC.cpy (ZLDE002, ZLDE003,       *
000700* ZLDE004).  Each COPY gets its own private set of these         *
000800* fields; nothing here is shared across programs.                *
000900*                                                                *
001000* LDE-NORM-WORK        - caller moves the string to normalize   *
001100*                        into LDE-NORM-INPUT, PERFORMs the       *
001200*                        ZLDENRMC paragraph it wants, and picks  *
001300*                        up the answer from LDE-NORM-RESULT.     *
001400* LDE-NORM-SCAN-WORK   - character-at-a-time work copy, since    *
001500*                        intrinsic FUNCTIONs are not used in     *
001600*                        this shop's batch suite.                *
001700* LDE-SUFX-TEXT-LIST,  - the legal-suffix word list dropped by   *
001800* LDE-SUFX-LEN-LIST      8310-DROP-SUFFIXES, built the same way  *
001900*                        ZLDE004 builds its personal-domain list *
002000*                        - a literal list REDEFINES'd as a table *
002100*                        - with a parallel length table so 8310  *
002200*                        never has to trim a FILLER at run time. *
002300* LDE-CAND-BUILD-WORK  - used by ZLDE004 only, to pack the       *
002400*                        id|name|domain candidate list for an   *
002500*                        ambiguous-match row.                   *
002600*                                                                *
002700* 1989-04-18 DRK  CR-0118  Original scratch fields, carried in  *
002800*                          ZLDETBLC at the time.                 *
002900* 2003-06-16 PTN  CR-0644  Split out of ZLDETBLC into this copy *
003000*                          - these fields are never passed on a *
003100*                          CALL and do not belong in a LINKAGE- *
003200*                          shared copybook.                     *
003300* 2006-02-09 PTN  CR-0711  Keyed in the legal-suffix list and   *
003400*                          the suffix-scan work fields for 8310 *
003500*                          - the CR-0644 design note never got  *
003600*                          finished.                             *
003700*****************************************************************
003800
003900 01  LDE-NORM-WORK.
004000     05  LDE-NORM-INPUT              PIC X(60).
004100     05  LDE-NORM-RESULT             PIC X(60).
004200     05  LDE-NORM-COMPANY-INPUT      PIC X(50).
004300     05  LDE-NORM-COMPANY-RESULT     PIC X(50).
004400     05  LDE-NORM-SCAN-LEN           PIC S9(04) COMP VALUE ZEROES.
004500     05  LDE-NORM-AT-POS             PIC S9(04) COMP VALUE ZEROES.
004600     05  LDE-NORM-CUT-POS            PIC S9(04) COMP VALUE ZEROES.
004700     05  LDE-NORM-DOT-POS-1          PIC S9(04) COMP VALUE ZEROES.
004800     05  LDE-NORM-DOT-POS-2          PIC S9(04) COMP VALUE ZEROES.
004900     05  LDE-NORM-DOT-COUNT          PIC S9(04) COMP VALUE ZEROES.
005000     05  LDE-NORM-IDX                PIC S9(04) COMP VALUE ZEROES.
005100     05  LDE-NORM-IDX2               PIC S9(04) COMP VALUE ZEROES.
005200     05  LDE-NORM-SUFX-IDX           PIC S9(04) COMP VALUE ZEROES.
005300     05  LDE-NORM-SUFX-POS           PIC S9(04) COMP VALUE ZEROES.
005400     05  LDE-NORM-SUFX-LEN           PIC S9(04) COMP VALUE ZEROES.
005500     05  LDE-NORM-SUFX-LIMIT         PIC S9(04) COMP VALUE ZEROES.
005600     05  LDE-NORM-LAST-SPACE-SW      PIC X(01) VALUE 'Y'.
005700
005800 01  LDE-NORM-SCAN-WORK.
005900     05  LDE-NORM-SCAN-TEXT          PIC X(60).
006000 01  LDE-NORM-SCAN-CHARS REDEFINES LDE-NORM-SCAN-WORK.
006100     05  LDE-NORM-SCAN-CHAR          PIC X(01) OCCURS 60 TIMES.
006200
006300*****************************************************************
006400* Legal-suffix word list for 8310-DROP-SUFFIXES, per CR-0711 -   *
006500* the 17 suffixes SPEC'd for the clean-company-name utility,    *
006600* each paired (by position) with its trimmed length in the      *
006700* second list, so 8310 never has to trim a FILLER at run time.  *
006800*****************************************************************
006900 01  LDE-SUFX-TEXT-LIST.
007000     05  FILLER             PIC X(11) VALUE 'inc'.
007100     05  FILLER             PIC X(11) VALUE 'inc.'.
007200     05  FILLER             PIC X(11) VALUE 'llc'.
007300     05  FILLER             PIC X(11) VALUE 'l.l.c.'.
007400     05  FILLER             PIC X(11) VALUE 'ltd'.
007500     05  FILLER             PIC X(11) VALUE 'ltd.'.
007600     05  FILLER             PIC X(11) VALUE 'limited'.
007700     05  FILLER             PIC X(11) VALUE 'corp'.
007800     05  FILLER             PIC X(11) VALUE 'corp.'.
007900     05  FILLER             PIC X(11) VALUE 'corporation'.
008000     05  FILLER             PIC X(11) VALUE 'co'.
008100     05  FILLER             PIC X(11) VALUE 'co.'.
008200     05  FILLER             PIC X(11) VALUE 'company'.
008300     05  FILLER             PIC X(11) VALUE 'gmbh'.
008400     05  FILLER             PIC X(11) VALUE 's.a.'.
008500     05  FILLER             PIC X(11) VALUE 'sa'.
008600     05  FILLER             PIC X(11) VALUE 'sarl'.
008700 01  LDE-SUFX-TEXT-TAB REDEFINES LDE-SUFX-TEXT-LIST.
008800     05  LDE-SUFFIX-TEXT    PIC X(11) OCCURS 17 TIMES.
008900
009000 01  LDE-SUFX-LEN-LIST.
009100     05  FILLER             PIC S9(02) COMP VALUE 3.
009200     05  FILLER             PIC S9(02) COMP VALUE 4.
009300     05  FILLER             PIC S9(02) COMP VALUE 3.
009400     05  FILLER             PIC S9(02) COMP VALUE 6.
009500     05  FILLER             PIC S9(02) COMP VALUE 3.
009600     05  FILLER             PIC S9(02) COMP VALUE 4.
009700     05  FILLER             PIC S9(02) COMP VALUE 7.
009800     05  FILLER             PIC S9(02) COMP VALUE 4.
009900     05  FILLER             PIC S9(02) COMP VALUE 5.
010000     05  FILLER             PIC S9(02) COMP VALUE 11.
010100     05  FILLER             PIC S9(02) COMP VALUE 2.
010200     05  FILLER             PIC S9(02) COMP VALUE 3.
010300     05  FILLER             PIC S9(02) COMP VALUE 7.
010400     05  FILLER             PIC S9(02) COMP VALUE 4.
010500     05  FILLER             PIC S9(02) COMP VALUE 4.
010600     05  FILLER             PIC S9(02) COMP VALUE 2.
010700     05  FILLER             PIC S9(02) COMP VALUE 4.
010800 01  LDE-SUFX-LEN-TAB REDEFINES LDE-SUFX-LEN-LIST.
010900     05  LDE-SUFFIX-LEN     PIC S9(02) COMP OCCURS 17 TIMES.
011000
011100*****************************************************************
011200* Candidate-packing scratch, used by ZLDE004 when a canonical    *
011300* domain indexes more than one account.  AMB-CANDIDATES is       *
011400* built here a character at a time so the ' || ' join never     *
011500* overruns the 167-byte field.                                   *
011600*****************************************************************
011700 01  LDE-CAND-BUILD-WORK.
011800     05  LDE-CAND-BUILD-TEXT         PIC X(167).
011900 01  LDE-CAND-BUILD-CHARS REDEFINES LDE-CAND-BUILD-WORK.
012000     05  LDE-CAND-BUILD-CHAR         PIC X(01) OCCURS 167 TIMES.
012100 01  LDE-CAND-BUILD-LEN              PIC S9(04) COMP VALUE ZEROES.
