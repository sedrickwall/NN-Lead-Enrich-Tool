000100*****************************************************************
000200* ZLDEDUPC - Duplicate-email suggestion record layout.          *
000300*                                                                *
000400* One DUP-REC is written by ZLDE004 for every lead that is a    *
000500* member of an email-exact duplicate group assigned by ZLDE003. *
000600* Advisory output only - nothing is removed from the lead file  *
000700* on account of a duplicate hit.                                *
000800*                                                                *
000900* 1989-04-11 DRK  CR-0118  Original layout.                     *
001000*****************************************************************
001100 01  DUP-REC.
001200     05  DUP-LEAD-ID         PIC X(10).
001300     05  DUP-EMAIL           PIC X(60).
001400     05  DUP-GROUP-ID        PIC X(07).
001500     05  DUP-REASON          PIC X(10).
001600     05  FILLER              PIC X(13).
