000100*****************************************************************
000200* ZLDEACTC - CRM account library record layout.                 *
000300*                                                                *
000400* One ACCT-REC per account extracted from the CRM.  Fixed       *
000500* length 124.  ACCT-WEBSITE carries whatever the CRM has on     *
000600* file - a bare domain, a full URL, or blanks; ZLDE002          *
000700* normalizes it through ZLDENRMC before the account is indexed. *
000800*                                                                *
000900* 1989-04-11 DRK  CR-0118  Original layout.                     *
001000*****************************************************************
001100 01  ACCT-REC.
001200     05  ACCT-ID             PIC X(18).
001300     05  ACCT-NAME           PIC X(42).
001400     05  ACCT-WEBSITE        PIC X(60).
001500     05  FILLER              PIC X(04).
