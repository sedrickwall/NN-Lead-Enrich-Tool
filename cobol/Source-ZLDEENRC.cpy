000100*****************************************************************
000200* ZLDEENRC - Enriched lead output record layout.                *
000300*                                                                *
000400* One ENR-REC is written for every LEAD-REC read, in the same   *
000500* order the leads arrived.  Carries the lead's own fields       *
000600* through unchanged, the three stages of domain text (raw,      *
000700* normalized, canonical), the match/ambiguous/no-match verdict  *
000800* from ZLDE004, and the duplicate flag posted by the dedupe     *
000900* pass (ZLDE003/ZLDE004).                                       *
001000*                                                                *
001100* 1989-04-11 DRK  CR-0118  Original layout.                     *
001200* 1994-09-02 DRK  CR-0311  Added ENR-DUP-FLAG/GROUP/REASON for   *
001300*                          the email-exact dedupe pass.          *
001400*****************************************************************
001500 01  ENR-REC.
001600     05  ENR-LEAD-ID         PIC X(10).
001700     05  ENR-EMAIL           PIC X(60).
001800     05  ENR-COMPANY         PIC X(50).
001900     05  ENR-DOMAIN-RAW      PIC X(60).
002000     05  ENR-DOMAIN-NORM     PIC X(60).
002100     05  ENR-DOMAIN-CANON    PIC X(60).
002200     05  ENR-SUGG-ACCT-ID    PIC X(18).
002300     05  ENR-SUGG-ACCT-NAME  PIC X(42).
002400     05  ENR-MATCH-REASON    PIC X(13).
002500     05  ENR-CONFIDENCE      PIC X(06).
002600     05  ENR-CAND-COUNT      PIC 9(03).
002700     05  ENR-DUP-FLAG        PIC X(01).
002800     05  ENR-DUP-GROUP       PIC X(07).
002900     05  ENR-DUP-REASON      PIC X(10).
003000     05  FILLER              PIC X(03).
